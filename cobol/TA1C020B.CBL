000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C020B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CALCULADORA DEL PROMEDIO MOVIL SIMPLE (SMA) DE   *        
001200*               20 RUEDAS. PROMEDIA LA VENTANA DE CIERRES QUE LE *        
001300*               MANTIENE TA1C001B EN TA1-AREA-ESTADO. MIENTRAS   *        
001400*               LA VENTANA TENGA MENOS DE 20 CIERRES EL RESULTADO*        
001500*               SE PUBLICA EN CERO Y EN CALENTAMIENTO (BANDERA W)*        
001600*                                                                *        
001700******************************************************************        
001800*                                                                *        
001900*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002000*                                                                *        
002100*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002200*                                                                *        
002300******************************************************************        
002400 IDENTIFICATION DIVISION.                                                 
002500*                                                                         
002600 PROGRAM-ID.   TA1C020B.                                                  
002700 AUTHOR.       J. MARCANO.                                                
002800 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
002900 DATE-WRITTEN. 14/03/1986.                                                
003000 DATE-COMPILED.                                                           
003100 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003200******************************************************************        
003300*        L O G    D E   M O D I F I C A C I O N E S              *        
003400******************************************************************        
003500*  AUTOR   FECHA          DESCRIPCION                            *        
003600* -------  ----------     ----------------------------------     *        
003700*  J.MAR   14/03/1986     VERSION ORIGINAL                       *JMAR1986
003800*  NVC     09/11/1998     REVISION Y2K - SIN IMPACTO EN ESTE      NVC 1998
003900*                         PROGRAMA, SE REVISA POR CONTROL                 
004000*  MGR     04/05/2001     TKT-2077 SE AISLA LA SUMATORIA EN       MGR 2001
004100*                         2100-SUMAR-VENTANA PARA REUTILIZARLA            
004200*                         DESDE LA CALCULADORA DE BANDAS                  
004300*  NVC     11/02/2002     TKT-2318 EL SMA PUBLICABA UN PROMEDIO   NVC 2002
004400*                         PARCIAL DURANTE EL CALENTAMIENTO EN VEZ         
004500*                         DE CERO. SE CORRIGE PARA QUE DEVUELVA           
004600*                         CERO MIENTRAS LA VENTANA NO TENGA LOS           
004700*                         20 CIERRES                                      
004800******************************************************************        
004900*                                                                *        
005000*        E N V I R O N M E N T         D I V I S I O N           *        
005100*                                                                *        
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400*                                                                         
005500 CONFIGURATION SECTION.                                                   
005600*                                                                         
005700 INPUT-OUTPUT SECTION.                                                    
005800******************************************************************        
005900*                                                                *        
006000*                D A T A            D I V I S I O N              *        
006100*                                                                *        
006200******************************************************************        
006300 DATA DIVISION.                                                           
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600*                                                                         
006700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006800*                                                                         
006900 01  WS-ACUMULADORES.                                                     
007000     05  WS-SUMA-VENTANA             PIC S9(09)V9(04) COMP-3              
007100        VALUE ZEROS.                                                      
007200     05  WS-SUMA-VENTANA-R REDEFINES WS-SUMA-VENTANA                      
007300        PIC S9(07)V9(06).                                                 
007400     05  WS-PROMEDIO                 PIC S9(07)V9(04) VALUE ZEROS.        
007500     05  WS-PROMEDIO-R REDEFINES WS-PROMEDIO                              
007600        PIC S9(05)V9(06).                                                 
007700*                                                                         
007800 01  INDICES.                                                             
007900     05  IN-I                    PIC 9(02)   COMP VALUE ZEROS.            
008000*                                                                         
008100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
008200******************************************************************        
008300*                                                                *        
008400*                   L I N K A G E   S E C T I O N                *        
008500*                                                                *        
008600******************************************************************        
008700 LINKAGE SECTION.                                                         
008800*                                                                         
008900     COPY TA1WC004.                                                       
009000*                                                                         
009100     COPY TA1WC006.                                                       
009200******************************************************************        
009300*                                                                *        
009400*                   P R O C E D U R E   D I V I S I O N          *        
009500*                                                                *        
009600******************************************************************        
009700 PROCEDURE DIVISION USING TA1-AREA-ESTADO                                 
009800                           TA1-AREA-CONSTANTES.                           
009900*                                                                         
010000 MAINLINE.                                                                
010100*                                                                         
010200     PERFORM 1000-INICIO                                                  
010300        THRU 1000-INICIO-EXIT                                             
010400*                                                                         
010500     PERFORM 2000-CALCULAR-SMA                                            
010600        THRU 2000-CALCULAR-SMA-EXIT                                       
010700*                                                                         
010800     GOBACK                                                               
010900     .                                                                    
011000******************************************************************        
011100*                        1000-INICIO                             *        
011200******************************************************************        
011300 1000-INICIO.                                                             
011400*                                                                         
011500     MOVE ZEROS TO WS-SUMA-VENTANA                                        
011600     MOVE ZEROS TO TA1-PARAM-RESULTADO                                    
011700     SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                            
011800     .                                                                    
011900 1000-INICIO-EXIT.                                                        
012000     EXIT.                                                                
012100******************************************************************        
012200*                    2000-CALCULAR-SMA                           *        
012300*  SI LA VENTANA AUN NO TIENE LOS 20 CIERRES REQUERIDOS NO HAY            
012400*  SMA20 VALIDO: SE PUBLICA CERO Y SE MARCA EN CALENTAMIENTO              
012500*  (TKT-2318). UNA VEZ LLENA LA VENTANA EL PROMEDIO ES EL SMA20           
012600*  DEFINITIVO.                                                            
012700******************************************************************        
012800 2000-CALCULAR-SMA.                                                       
012900*                                                                         
013000     IF TA1-EST-VENTANA-CANT < TA1-CT-PERIODO-SMA                         
013100        MOVE ZEROS TO TA1-PARAM-RESULTADO                                 
013200        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
013300     ELSE                                                                 
013400        PERFORM 2100-SUMAR-VENTANA                                        
013500           THRU 2100-SUMAR-VENTANA-EXIT                                   
013600           VARYING IN-I FROM 1 BY 1                                       
013700           UNTIL IN-I > TA1-EST-VENTANA-CANT                              
013800*                                                                         
013900        DIVIDE WS-SUMA-VENTANA BY TA1-EST-VENTANA-CANT                    
014000           GIVING WS-PROMEDIO ROUNDED                                     
014100*                                                                         
014200        MOVE WS-PROMEDIO TO TA1-PARAM-RESULTADO                           
014300        SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                         
014400     END-IF                                                               
014500     .                                                                    
014600 2000-CALCULAR-SMA-EXIT.                                                  
014700     EXIT.                                                                
014800******************************************************************        
014900*                    2100-SUMAR-VENTANA                          *        
015000*  ACUMULA UN CIERRE DE LA VENTANA. INVOCADO UNA VEZ POR CADA             
015100*  POSICION OCUPADA DE TA1-EST-VENTANA.                                   
015200******************************************************************        
015300 2100-SUMAR-VENTANA.                                                      
015400*                                                                         
015500     ADD TA1-EST-VENTANA(IN-I) TO WS-SUMA-VENTANA                         
015600     .                                                                    
015700 2100-SUMAR-VENTANA-EXIT.                                                 
015800     EXIT.                                                                
