000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC001                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: LAYOUT DE LA RUEDA DIARIA (BARRA DE PRECIOS) QUE *        
001200*               LLEGA DEL ALIMENTADOR DE COTIZACIONES. UN        *        
001300*               REGISTRO POR SIMBOLO Y FECHA, ORDENADO POR       *        
001400*               SIMBOLO-FECHA ASCENDENTE.                        *        
001500*                                                                *        
001600******************************************************************        
001700*        L O G    D E   M O D I F I C A C I O N E S              *        
001800******************************************************************        
001900*  AUTOR   FECHA          DESCRIPCION                            *        
002000* -------  ----------     ----------------------------------     *        
002100*  FACTOR  14/03/1986     VERSION ORIGINAL - LAYOUT DE BARRA      FACT1986
002200*  NVC     09/11/1998     REVISION Y2K - FECHA YYYYMMDD COMPLETA  NVC 1998
002300*  NVC     22/01/1999     AJUSTE A CUATRO DECIMALES EN PRECIOS    NVC 1999
002400******************************************************************        
002500 01  TA1-REG-BARRA.                                                       
002600     05  TA1-BAR-SIMBOLO             PIC X(08).                           
002700     05  TA1-BAR-FECHA               PIC 9(08).                           
002800     05  TA1-BAR-APERTURA            PIC S9(07)V9(04).                    
002900     05  TA1-BAR-MAXIMO              PIC S9(07)V9(04).                    
003000     05  TA1-BAR-MINIMO              PIC S9(07)V9(04).                    
003100     05  TA1-BAR-CIERRE              PIC S9(07)V9(04).                    
003200     05  TA1-BAR-VOLUMEN             PIC 9(11).                           
003300     05  FILLER                      PIC X(09).                           
