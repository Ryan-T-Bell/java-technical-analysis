000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC003                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE RUEDAS RECHAZADAS POR EL  *        
001200*               VALIDADOR. CONSERVA LA IMAGEN COMPLETA DE LA     *        
001300*               BARRA DE ENTRADA (TA1WC001) MAS EL CODIGO Y EL   *        
001400*               TEXTO DEL MOTIVO DE RECHAZO.                     *        
001500*                                                                *        
001600******************************************************************        
001700*        L O G    D E   M O D I F I C A C I O N E S              *        
001800******************************************************************        
001900*  AUTOR   FECHA          DESCRIPCION                            *        
002000* -------  ----------     ----------------------------------     *        
002100*  FACTOR  14/03/1986     VERSION ORIGINAL                       *FACT1986
002200*  NVC     09/11/1998     REVISION Y2K - FECHA YYYYMMDD COMPLETA  NVC 1998
002300******************************************************************        
002400 01  TA1-REG-RECHAZO.                                                     
002500     05  TA1-RCH-IMAGEN-BARRA.                                            
002600         10  TA1-RCH-SIMBOLO         PIC X(08).                           
002700         10  TA1-RCH-FECHA           PIC 9(08).                           
002800         10  TA1-RCH-APERTURA        PIC S9(07)V9(04).                    
002900         10  TA1-RCH-MAXIMO          PIC S9(07)V9(04).                    
003000         10  TA1-RCH-MINIMO          PIC S9(07)V9(04).                    
003100         10  TA1-RCH-CIERRE          PIC S9(07)V9(04).                    
003200         10  TA1-RCH-VOLUMEN         PIC 9(11).                           
003300         10  FILLER                  PIC X(09).                           
003400     05  TA1-RCH-CODIGO              PIC X(04).                           
003500     05  TA1-RCH-TEXTO               PIC X(36).                           
