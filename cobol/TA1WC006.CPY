000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC006                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CONSTANTES DE PERIODO Y CODIGOS/TEXTOS DE        *        
001200*               RECHAZO DEL VALIDADOR DE RUEDAS. COMUN A TODOS   *        
001300*               LOS PROGRAMAS DE TA1.                            *        
001400*                                                                *        
001500******************************************************************        
001600*        L O G    D E   M O D I F I C A C I O N E S              *        
001700******************************************************************        
001800*  AUTOR   FECHA          DESCRIPCION                            *        
001900* -------  ----------     ----------------------------------     *        
002000*  FACTOR  14/03/1986     VERSION ORIGINAL - V001 A V003         *FACT1986
002100*  NVC     11/06/1991     SE AGREGAN V004 Y V005                 *NVC 1991
002200*  MGR     04/05/2001     TKT-2077 SE AGREGA V006 (FECHA NO       MGR 2001
002300*                         CRECIENTE)                             *        
002400******************************************************************        
002500 01  TA1-AREA-CONSTANTES.                                                 
002600     05  TA1-CT-PERIODO-SMA          PIC 9(03)   COMP VALUE 20.           
002700     05  TA1-CT-PERIODO-EMA-CORTA    PIC 9(03)   COMP VALUE 12.           
002800     05  TA1-CT-PERIODO-EMA-LARGA    PIC 9(03)   COMP VALUE 26.           
002900     05  TA1-CT-PERIODO-SENAL        PIC 9(03)   COMP VALUE 9.            
003000     05  TA1-CT-PERIODO-RSI          PIC 9(03)   COMP VALUE 14.           
003100     05  TA1-CT-ANCHO-BANDA          PIC 9(01)   COMP VALUE 2.            
003200     05  TA1-CT-SLOT-EMA12           PIC 9(01)   COMP VALUE 1.            
003300     05  TA1-CT-SLOT-EMA26           PIC 9(01)   COMP VALUE 2.            
003400     05  TA1-CT-SLOT-SENAL           PIC 9(01)   COMP VALUE 3.            
003500     05  FILLER                      PIC X(10).                           
003600*                                                                         
003700 01  TA1-AREA-CODIGOS-RECHAZO.                                            
003800     05  TA1-CR-V001                 PIC X(04)   VALUE 'V001'.            
003900     05  TA1-CR-V002                 PIC X(04)   VALUE 'V002'.            
004000     05  TA1-CR-V003                 PIC X(04)   VALUE 'V003'.            
004100     05  TA1-CR-V004                 PIC X(04)   VALUE 'V004'.            
004200     05  TA1-CR-V005                 PIC X(04)   VALUE 'V005'.            
004300     05  TA1-CR-V006                 PIC X(04)   VALUE 'V006'.            
004400     05  FILLER                      PIC X(10).                           
004500*                                                                         
004600 01  TA1-AREA-MENSAJES.                                                   
004700     05  TA1-ME-V001                 PIC X(36)   VALUE                    
004800         'SYMBOL IS BLANK                    '.                           
004900     05  TA1-ME-V002                 PIC X(36)   VALUE                    
005000         'DATE NOT NUMERIC OR INVALID MM/DD  '.                           
005100     05  TA1-ME-V003                 PIC X(36)   VALUE                    
005200         'OPEN/HIGH/LOW/CLOSE NOT NUMERIC/<=0 '.                          
005300     05  TA1-ME-V004                 PIC X(36)   VALUE                    
005400         'HIGH LESS THAN LOW                 '.                           
005500     05  TA1-ME-V005                 PIC X(36)   VALUE                    
005600         'CLOSE OR OPEN OUTSIDE HIGH-LOW     '.                           
005700     05  TA1-ME-V006                 PIC X(36)   VALUE                    
005800         'DATE NOT GREATER THAN PREVIOUS DATE '.                          
005900     05  FILLER                      PIC X(10).                           
