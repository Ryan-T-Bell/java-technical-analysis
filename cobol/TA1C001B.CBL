000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C001B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100******************************************************************        
001200* DOCUMENTACION.                                                 *        
001300* ------------------                                             *        
001400* ARCHIVO DE ENTRADA: BARRASIN (RUEDA DIARIA POR SIMBOLO/FECHA). *        
001500* ------------------                                             *        
001600* PROCESO GLOBAL: MOTOR DE PUBLICACION DE INDICADORES. LEE LAS  *         
001700*  RUEDAS EN SECUENCIA, LAS VALIDA, CALCULA SMA/EMA/MACD/RSI/    *        
001800*  BANDAS DE BOLLINGER Y ESCRIBE UN REGISTRO DE INDICADORES POR  *        
001900*  RUEDA VALIDA. LAS RUEDAS RECHAZADAS VAN AL ARCHIVO DE RECHAZO.*        
002000*  AL QUIEBRE DE SIMBOLO Y AL FINAL EMITE EL REPORTE RESUMEN.    *        
002100******************************************************************        
002200*                                                                *        
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002400*                                                                *        
002500*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002600*                                                                *        
002700******************************************************************        
002800 IDENTIFICATION DIVISION.                                                 
002900*                                                                         
003000 PROGRAM-ID.   TA1C001B.                                                  
003100 AUTHOR.       J. MARCANO.                                                
003200 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003300 DATE-WRITTEN. 14/03/1986.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003600******************************************************************        
003700*        L O G    D E   M O D I F I C A C I O N E S              *        
003800******************************************************************        
003900*  AUTOR   FECHA          DESCRIPCION                            *        
004000* -------  ----------     ----------------------------------     *        
004100*  J.MAR   14/03/1986     VERSION ORIGINAL - LOTE DE VALORES     *JMAR1986
004200*  J.MAR   02/09/1986     SE AGREGA EL ARCHIVO DE RECHAZO        *JMAR1986
004300*  R.TOVAR 20/02/1989    SE AGREGA REPORTE RESUMEN CON QUIEBRE   *RTOV1989
004400*                         DE CONTROL POR SIMBOLO                 *        
004500*  R.TOVAR 11/06/1991    SE INCORPORAN LOS CALCULOS DE EMA12,    *RTOV1991
004600*                        EMA26, MACD Y SENAL VIA CALL A TA1C030B *        
004700*                         Y TA1C040B                             *        
004800*  NVC    15/01/1994     SE AGREGA EL CALCULO DE RSI (TA1C050B)  *NVC 1994
004900*  NVC    09/11/1998     REVISION Y2K - BAR-FECHA A OCHO DIGITOS *NVC 1998
005000*                        (AAAAMMDD) EN TODOS LOS ARCHIVOS        *        
005100*  NVC     22/01/1999     PRUEBAS DE REGRESION POST-Y2K          *NVC 1999
005200*  MGR     04/05/2001     TKT-2077 SE AGREGAN LAS BANDAS DE      *MGR 2001
005300*                        BOLLINGER VIA CALL A TA1C060B           *        
005400*  MGR    18/05/2001     TKT-2077 SE AGREGA LA COLUMNA LAST RSI  *MGR 2001
005500*                        AL REPORTE RESUMEN                      *        
005600*  MGR    02/08/2002     TKT-2241 CODIGO DE RETORNO 8 CUANDO EL  *MGR 2002
005700*                        ARCHIVO DE ENTRADA LLEGA VACIO          *        
005800*  JCR     16/03/2004     TKT-2541 SE MUEVE TA1-BAR-CIERRE A      JCR 2004
005900*                         TA1-PARAM-CIERRE ANTES DE LAS CALLS A           
006000*                         EMA12, EMA26 Y RSI (ANTES VIAJABA EL            
006100*                         CIERRE DE LA RUEDA ANTERIOR O EN CERO)          
006200*  JCR     06/04/2004     TKT-2617 SE USA TOPE-DE-FORMA AL        JCR 2004
006300*                         ESCRIBIR EL TITULO DEL REPORTE PARA             
006400*                         QUE ARRANQUE EN TOPE DE PAGINA                  
006500******************************************************************        
006600*                                                                *        
006700*        E N V I R O N M E N T         D I V I S I O N           *        
006800*                                                                *        
006900*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *        
007000*                                                                *        
007100******************************************************************        
007200 ENVIRONMENT DIVISION.                                                    
007300*                                                                         
007400 CONFIGURATION SECTION.                                                   
007500*                                                                         
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOPE-DE-FORMA.                                                
007800*                                                                         
007900 INPUT-OUTPUT SECTION.                                                    
008000*                                                                         
008100 FILE-CONTROL.                                                            
008200*                                                                         
008300     SELECT TA1-ARCHIVO-BARRAS   ASSIGN TO BARRASIN                       
008400         ORGANIZATION IS SEQUENTIAL                                       
008500         ACCESS MODE  IS SEQUENTIAL                                       
008600         FILE STATUS  IS WS-BARRAS-STATUS.                                
008700*                                                                         
008800     SELECT TA1-ARCHIVO-INDICADOR ASSIGN TO INDICOUT                      
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         ACCESS MODE  IS SEQUENTIAL                                       
009100         FILE STATUS  IS WS-INDICADOR-STATUS.                             
009200*                                                                         
009300     SELECT TA1-ARCHIVO-RECHAZO  ASSIGN TO RECHAZOUT                      
009400         ORGANIZATION IS SEQUENTIAL                                       
009500         ACCESS MODE  IS SEQUENTIAL                                       
009600         FILE STATUS  IS WS-RECHAZO-STATUS.                               
009700*                                                                         
009800     SELECT TA1-ARCHIVO-REPORTE  ASSIGN TO REPORTOUT                      
009900         ORGANIZATION IS SEQUENTIAL                                       
010000         ACCESS MODE  IS SEQUENTIAL                                       
010100         FILE STATUS  IS WS-REPORTE-STATUS.                               
010200******************************************************************        
010300*                                                                *        
010400*                D A T A            D I V I S I O N              *        
010500*                                                                *        
010600******************************************************************        
010700 DATA DIVISION.                                                           
010800*                                                                         
010900 FILE SECTION.                                                            
011000*                                                                         
011100 FD  TA1-ARCHIVO-BARRAS                                                   
011200     LABEL RECORD IS STANDARD                                             
011300     RECORD CONTAINS 80 CHARACTERS.                                       
011400     COPY TA1WC001.                                                       
011500*                                                                         
011600 FD  TA1-ARCHIVO-INDICADOR                                                
011700     LABEL RECORD IS STANDARD                                             
011800     RECORD CONTAINS 132 CHARACTERS.                                      
011900     COPY TA1WC002.                                                       
012000*                                                                         
012100 FD  TA1-ARCHIVO-RECHAZO                                                  
012200     LABEL RECORD IS STANDARD                                             
012300     RECORD CONTAINS 120 CHARACTERS.                                      
012400     COPY TA1WC003.                                                       
012500*                                                                         
012600 FD  TA1-ARCHIVO-REPORTE                                                  
012700     LABEL RECORD IS STANDARD                                             
012800     RECORD CONTAINS 132 CHARACTERS.                                      
012900 01  TA1-LIN-REPORTE                 PIC X(132).                          
013000******************************************************************        
013100*                                                                *        
013200*         W O R K I N G   S T O R A G E   S E C T I O N          *        
013300*                                                                *        
013400******************************************************************        
013500 WORKING-STORAGE SECTION.                                                 
013600*=======================*                                                 
013700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
013800*                                                                         
013900*----------- SWITCHES --------------------------------------------        
014000 01  SW-SWITCHES.                                                         
014100     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.               
014200         88  FIN-ARCHIVO                          VALUE 'S'.              
014300         88  NO-FIN-ARCHIVO                        VALUE 'N'.             
014400     05  SW-PRIMERA-BARRA             PIC X(01)   VALUE 'S'.              
014500         88  ES-PRIMERA-BARRA                      VALUE 'S'.             
014600         88  NO-ES-PRIMERA-BARRA                   VALUE 'N'.             
014700     05  SW-BARRA-VALIDA              PIC X(01)   VALUE 'N'.              
014800         88  BARRA-ES-VALIDA                       VALUE 'S'.             
014900         88  BARRA-NO-ES-VALIDA                    VALUE 'N'.             
015000     05  FILLER                       PIC X(05)   VALUE SPACES.           
015100*                                                                         
015200*----------- ARCHIVOS - ESTADOS ----------------------------------        
015300 01  WS-STATUS-AREA.                                                      
015400     05  WS-BARRAS-STATUS             PIC X(02)   VALUE SPACES.           
015500     05  WS-INDICADOR-STATUS          PIC X(02)   VALUE SPACES.           
015600     05  WS-RECHAZO-STATUS            PIC X(02)   VALUE SPACES.           
015700     05  WS-REPORTE-STATUS            PIC X(02)   VALUE SPACES.           
015800     05  WS-STATUS-R REDEFINES WS-STATUS-AREA.                            
015900         10  WS-STATUS-TABLA OCCURS 4 TIMES       PIC X(02).              
016000*                                                                         
016100*----------- NOMBRES DE LOS SUBPROGRAMAS CALCULADORES ------------        
016200 01  CT-SUBPROGRAMAS.                                                     
016300     05  CT-VALIDADOR                 PIC X(08) VALUE 'TA1C010B'.         
016400     05  CT-CALC-SMA                  PIC X(08) VALUE 'TA1C020B'.         
016500     05  CT-CALC-EMA                  PIC X(08) VALUE 'TA1C030B'.         
016600     05  CT-CALC-MACD                 PIC X(08) VALUE 'TA1C040B'.         
016700     05  CT-CALC-RSI                  PIC X(08) VALUE 'TA1C050B'.         
016800     05  CT-CALC-BANDAS               PIC X(08) VALUE 'TA1C060B'.         
016900     05  CT-REPORTE                   PIC X(08) VALUE 'TA1C070B'.         
017000*                                                                         
017100*----------- PARAMETROS DE CALL AL VALIDADOR ---------------------        
017200 01  WS-PARAM-VALIDADOR.                                                  
017300     05  WS-VAL-SW                    PIC X(01)   VALUE 'N'.              
017400         88  WS-VAL-ES-VALIDA                      VALUE 'S'.             
017500         88  WS-VAL-NO-ES-VALIDA                   VALUE 'N'.             
017600     05  WS-VAL-CODIGO                PIC X(04)   VALUE SPACES.           
017700     05  WS-VAL-TEXTO                 PIC X(36)   VALUE SPACES.           
017800*                                                                         
017900*----------- PARAMETRO DE ACCION PARA EL REPORTE (TA1C070B) ------        
018000 01  WS-PARAM-REPORTE.                                                    
018100     05  WS-PARAM-ACCION              PIC X(01)   VALUE SPACES.           
018200         88  PARAM-ACCION-QUIEBRE                  VALUE 'Q'.             
018300         88  PARAM-ACCION-ENCABEZADO               VALUE 'E'.             
018400         88  PARAM-ACCION-TOTAL                    VALUE 'T'.             
018500*                                                                         
018600*----------- FECHA DE CORRIDA ------------------------------------        
018700 01  WS-FECHA-SISTEMA.                                                    
018800     05  WS-FEC-AAMMDD                PIC 9(06).                          
018900     05  WS-FEC-AAMMDD-R REDEFINES WS-FEC-AAMMDD.                         
019000         10  WS-FEC-AA                PIC 9(02).                          
019100         10  WS-FEC-MM                PIC 9(02).                          
019200         10  WS-FEC-DD                PIC 9(02).                          
019300*                                                                         
019400*----------- INDICES DE TABLA ------------------------------------        
019500 01  INDICES.                                                             
019600     05  IN-I                    PIC 9(02)   COMP VALUE ZEROS.            
019700*                                                                         
019800 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
019900*                                                                         
020000******************************************************************        
020100*                    COPYS UTILIZADAS                            *        
020200******************************************************************        
020300*----  AREA DE ESTADO DEL SIMBOLO EN CURSO Y TOTALES GENERALES ---        
020400     COPY TA1WC004.                                                       
020500*----  LINEAS DEL REPORTE RESUMEN --------------------------------        
020600     COPY TA1WC005.                                                       
020700*----  CONSTANTES Y MENSAJES DEL VALIDADOR -----------------------        
020800     COPY TA1WC006.                                                       
020900******************************************************************        
021000*                                                                *        
021100*                   P R O C E D U R E   D I V I S I O N          *        
021200*                                                                *        
021300******************************************************************        
021400 PROCEDURE DIVISION.                                                      
021500*                                                                         
021600 MAINLINE.                                                                
021700*                                                                         
021800     PERFORM 1000-INICIO                                                  
021900        THRU 1000-INICIO-EXIT                                             
022000*                                                                         
022100     PERFORM 2000-PROCESO                                                 
022200        THRU 2000-PROCESO-EXIT                                            
022300        UNTIL FIN-ARCHIVO                                                 
022400*                                                                         
022500     PERFORM 6000-FIN                                                     
022600        THRU 6000-FIN-EXIT                                                
022700*                                                                         
022800     STOP RUN                                                             
022900     .                                                                    
023000******************************************************************        
023100*                        1000-INICIO                             *        
023200*  ABRE LOS ARCHIVOS, INICIALIZA ACUMULADORES Y LEE LA PRIMERA   *        
023300* RUEDA. SI EL ARCHIVO DE ENTRADA LLEGA VACIO DEJA EL CODIGO DE  *        
023400*  RETORNO EN 8 (TKT-2241).                                      *        
023500******************************************************************        
023600 1000-INICIO.                                                             
023700*                                                                         
023800     ACCEPT WS-FEC-AAMMDD FROM DATE                                       
023900*                                                                         
024000     OPEN INPUT  TA1-ARCHIVO-BARRAS                                       
024100     IF WS-BARRAS-STATUS NOT = '00'                                       
024200        PERFORM 9999-ABEND-ARCHIVO                                        
024300           THRU 9999-ABEND-ARCHIVO-EXIT                                   
024400     END-IF                                                               
024500*                                                                         
024600     OPEN OUTPUT TA1-ARCHIVO-INDICADOR                                    
024700     OPEN OUTPUT TA1-ARCHIVO-RECHAZO                                      
024800     OPEN OUTPUT TA1-ARCHIVO-REPORTE                                      
024900*                                                                         
025000     SET NO-FIN-ARCHIVO              TO TRUE                              
025100     SET ES-PRIMERA-BARRA            TO TRUE                              
025200     INITIALIZE TA1-AREA-ESTADO                                           
025300     INITIALIZE TA1-AREA-TOTALES-GENERALES                                
025400*                                                                         
025500     PERFORM 2900-ENCABEZADOS-REPORTE                                     
025600        THRU 2900-ENCABEZADOS-REPORTE-EXIT                                
025700*                                                                         
025800     PERFORM 2200-LEER-BARRA                                              
025900        THRU 2200-LEER-BARRA-EXIT                                         
026000*                                                                         
026100     IF FIN-ARCHIVO                                                       
026200        MOVE 8                       TO RETURN-CODE                       
026300     END-IF                                                               
026400     .                                                                    
026500 1000-INICIO-EXIT.                                                        
026600     EXIT.                                                                
026700******************************************************************        
026800*                        2000-PROCESO                            *        
026900* UNA ITERACION POR RUEDA LEIDA. DETECTA EL QUIEBRE DE SIMBOLO,  *        
027000*  PROCESA LA RUEDA ACTUAL Y LEE LA SIGUIENTE.                   *        
027100******************************************************************        
027200 2000-PROCESO.                                                            
027300*                                                                         
027400     EVALUATE TRUE                                                        
027500         WHEN ES-PRIMERA-BARRA                                            
027600             PERFORM 2150-PROCESO-INICIAL                                 
027700                THRU 2150-PROCESO-INICIAL-EXIT                            
027800         WHEN TA1-BAR-SIMBOLO NOT = TA1-EST-SIMBOLO                       
027900             PERFORM 2100-CONTROL-QUIEBRE                                 
028000                THRU 2100-CONTROL-QUIEBRE-EXIT                            
028100             PERFORM 2150-PROCESO-INICIAL                                 
028200                THRU 2150-PROCESO-INICIAL-EXIT                            
028300         WHEN OTHER                                                       
028400             CONTINUE                                                     
028500     END-EVALUATE                                                         
028600*                                                                         
028700     PERFORM 3000-ESTADO-CONTINUACION                                     
028800        THRU 3000-ESTADO-CONTINUACION-EXIT                                
028900*                                                                         
029000     PERFORM 2200-LEER-BARRA                                              
029100        THRU 2200-LEER-BARRA-EXIT                                         
029200     .                                                                    
029300 2000-PROCESO-EXIT.                                                       
029400     EXIT.                                                                
029500******************************************************************        
029600*                      2100-CONTROL-QUIEBRE                      *        
029700* SE EJECUTA CUANDO CAMBIA EL SIMBOLO. EMITE LA LINEA DE DETALLE *        
029800*  DEL SIMBOLO ANTERIOR Y ACUMULA SUS TOTALES EN LOS GENERALES.  *        
029900******************************************************************        
030000 2100-CONTROL-QUIEBRE.                                                    
030100*                                                                         
030200     SET PARAM-ACCION-QUIEBRE        TO TRUE                              
030300     CALL CT-REPORTE USING WS-PARAM-ACCION                                
030400                           TA1-AREA-ESTADO                                
030500                           TA1-AREA-TOTALES-GENERALES                     
030600                           TA1-LIN-DETALLE                                
030700                           TA1-LIN-TOTAL                                  
030800     MOVE TA1-LIN-DETALLE             TO TA1-LIN-REPORTE                  
030900     WRITE TA1-LIN-REPORTE                                                
031000*                                                                         
031100     ADD TA1-EST-CONT-BARRAS          TO TA1-TOT-GEN-BARRAS               
031200     ADD TA1-EST-CONT-RECHAZOS        TO TA1-TOT-GEN-RECHAZOS             
031300     ADD 1                            TO TA1-TOT-GEN-SIMBOLOS             
031400     .                                                                    
031500 2100-CONTROL-QUIEBRE-EXIT.                                               
031600     EXIT.                                                                
031700******************************************************************        
031800*                     2150-PROCESO-INICIAL                       *        
031900*  PRIMERA RUEDA DE UN SIMBOLO (EL PRIMERO DE LA CORRIDA O EL    *        
032000*  SIGUIENTE A UN QUIEBRE). REINICIA EL AREA DE ESTADO.          *        
032100******************************************************************        
032200 2150-PROCESO-INICIAL.                                                    
032300*                                                                         
032400     INITIALIZE TA1-AREA-ESTADO                                           
032500     MOVE TA1-BAR-SIMBOLO             TO TA1-EST-SIMBOLO                  
032600     SET NO-ES-PRIMERA-BARRA          TO TRUE                             
032700     .                                                                    
032800 2150-PROCESO-INICIAL-EXIT.                                               
032900     EXIT.                                                                
033000******************************************************************        
033100*                  3000-ESTADO-CONTINUACION                      *        
033200* VALIDA LA RUEDA ACTUAL. SI ES INVALIDA ESCRIBE EL RECHAZO; SI  *        
033300*  ES VALIDA CALCULA LOS INDICADORES Y ESCRIBE EL REGISTRO.      *        
033400******************************************************************        
033500 3000-ESTADO-CONTINUACION.                                                
033600*                                                                         
033700     SET WS-VAL-NO-ES-VALIDA          TO TRUE                             
033800     MOVE SPACES                      TO WS-VAL-CODIGO                    
033900                                          WS-VAL-TEXTO                    
034000*                                                                         
034100     CALL CT-VALIDADOR USING TA1-REG-BARRA                                
034200                             TA1-EST-FECHA-ANT                            
034300                             WS-VAL-SW                                    
034400                             WS-VAL-CODIGO                                
034500                             WS-VAL-TEXTO                                 
034600*                                                                         
034700     IF WS-VAL-ES-VALIDA                                                  
034800        SET BARRA-ES-VALIDA            TO TRUE                            
034900        PERFORM 3100-PROCESAR-BARRA-VALIDA                                
035000           THRU 3100-PROCESAR-BARRA-VALIDA-EXIT                           
035100     ELSE                                                                 
035200        SET BARRA-NO-ES-VALIDA         TO TRUE                            
035300        PERFORM 3200-PROCESAR-RECHAZO                                     
035400           THRU 3200-PROCESAR-RECHAZO-EXIT                                
035500     END-IF                                                               
035600     .                                                                    
035700 3000-ESTADO-CONTINUACION-EXIT.                                           
035800     EXIT.                                                                
035900******************************************************************        
036000*                3100-PROCESAR-BARRA-VALIDA                      *        
036100*  DRIVER DE LOS CALCULADORES. EL ORDEN RESPETA LA DEPENDENCIA   *        
036200*  SMA -> BANDAS, EMA12/EMA26 -> MACD -> SENAL, CIERRE -> RSI.   *        
036300******************************************************************        
036400 3100-PROCESAR-BARRA-VALIDA.                                              
036500*                                                                         
036600     PERFORM 3110-ACTUALIZAR-VENTANA                                      
036700        THRU 3110-ACTUALIZAR-VENTANA-EXIT                                 
036800*                                                                         
036900     MOVE TA1-BAR-SIMBOLO              TO TA1-IND-SIMBOLO                 
037000     MOVE TA1-BAR-FECHA                TO TA1-IND-FECHA                   
037100     MOVE TA1-BAR-CIERRE                TO TA1-IND-CIERRE                 
037200     MOVE SPACES                        TO TA1-IND-BANDERAS               
037300*                                                                         
037400     CALL CT-CALC-SMA USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES           
037500     MOVE TA1-PARAM-RESULTADO           TO TA1-IND-SMA20                  
037600     IF TA1-PARAM-ES-CALENTAMIENTO                                        
037700        MOVE 'W'                        TO TA1-IND-BANDERAS(1:1)          
037800     END-IF                                                               
037900*                                                                         
038000     MOVE TA1-CT-SLOT-EMA12             TO TA1-PARAM-SLOT                 
038100     MOVE TA1-BAR-CIERRE                TO TA1-PARAM-CIERRE               
038200     CALL CT-CALC-EMA USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES           
038300     MOVE TA1-PARAM-RESULTADO           TO TA1-IND-EMA12                  
038400     IF TA1-PARAM-ES-CALENTAMIENTO                                        
038500        MOVE 'W'                        TO TA1-IND-BANDERAS(2:1)          
038600     END-IF                                                               
038700*                                                                         
038800     MOVE TA1-CT-SLOT-EMA26             TO TA1-PARAM-SLOT                 
038900     MOVE TA1-BAR-CIERRE                TO TA1-PARAM-CIERRE               
039000     CALL CT-CALC-EMA USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES           
039100     MOVE TA1-PARAM-RESULTADO           TO TA1-IND-EMA26                  
039200     IF TA1-PARAM-ES-CALENTAMIENTO                                        
039300        MOVE 'W'                        TO TA1-IND-BANDERAS(2:1)          
039400     END-IF                                                               
039500*                                                                         
039600     CALL CT-CALC-MACD USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES          
039700     MOVE TA1-PARAM-VALOR-A              TO TA1-IND-MACD                  
039800     MOVE TA1-PARAM-VALOR-B              TO TA1-IND-SENAL                 
039900     IF TA1-PARAM-ES-CALENTAMIENTO                                        
040000        MOVE 'W'                        TO TA1-IND-BANDERAS(2:1)          
040100     END-IF                                                               
040200*                                                                         
040300     MOVE TA1-BAR-CIERRE                TO TA1-PARAM-CIERRE               
040400     CALL CT-CALC-RSI USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES           
040500     MOVE TA1-PARAM-RESULT-RSI           TO TA1-IND-RSI                   
040600     MOVE TA1-PARAM-RESULT-RSI           TO TA1-EST-ULTIMO-RSI            
040700     IF TA1-PARAM-ES-CALENTAMIENTO                                        
040800        MOVE 'W'                        TO TA1-IND-BANDERAS(3:1)          
040900     END-IF                                                               
041000*                                                                         
041100     CALL CT-CALC-BANDAS USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES        
041200     MOVE TA1-PARAM-VALOR-A               TO TA1-IND-BANDA-SUP            
041300     MOVE TA1-PARAM-VALOR-B               TO TA1-IND-BANDA-INF            
041400     IF TA1-PARAM-ES-CALENTAMIENTO                                        
041500        MOVE 'W'                        TO TA1-IND-BANDERAS(1:1)          
041600     END-IF                                                               
041700*                                                                         
041800     WRITE TA1-REG-INDICADOR                                              
041900     IF WS-INDICADOR-STATUS NOT = '00'                                    
042000        PERFORM 9999-ABEND-ESCRITURA                                      
042100           THRU 9999-ABEND-ESCRITURA-EXIT                                 
042200     END-IF                                                               
042300*                                                                         
042400     PERFORM 3150-ACUMULAR-CONTROLES                                      
042500        THRU 3150-ACUMULAR-CONTROLES-EXIT                                 
042600*                                                                         
042700     MOVE TA1-BAR-FECHA                  TO TA1-EST-FECHA-ANT             
042800     MOVE TA1-BAR-CIERRE                 TO TA1-EST-CIERRE-ANT            
042900     .                                                                    
043000 3100-PROCESAR-BARRA-VALIDA-EXIT.                                         
043100     EXIT.                                                                
043200******************************************************************        
043300*                3110-ACTUALIZAR-VENTANA                        *         
043400*  DESPLAZA LA VENTANA DE LOS ULTIMOS 20 CIERRES UN PUESTO Y     *        
043500*  AGREGA EL CIERRE DE LA RUEDA ACTUAL AL FINAL.                 *        
043600******************************************************************        
043700 3110-ACTUALIZAR-VENTANA.                                                 
043800*                                                                         
043900     IF TA1-EST-VENTANA-CANT < 20                                         
044000        ADD 1 TO TA1-EST-VENTANA-CANT                                     
044100     ELSE                                                                 
044200        PERFORM 3120-DESPLAZAR-VENTANA                                    
044300           THRU 3120-DESPLAZAR-VENTANA-EXIT                               
044400           VARYING IN-I FROM 1 BY 1                                       
044500           UNTIL IN-I > 19                                                
044600     END-IF                                                               
044700     MOVE TA1-BAR-CIERRE TO TA1-EST-VENTANA(TA1-EST-VENTANA-CANT)         
044800     .                                                                    
044900 3110-ACTUALIZAR-VENTANA-EXIT.                                            
045000     EXIT.                                                                
045100******************************************************************        
045200*                3120-DESPLAZAR-VENTANA                         *         
045300*  DESPLAZA UNA POSICION DE LA VENTANA DE CIERRES.               *        
045400******************************************************************        
045500 3120-DESPLAZAR-VENTANA.                                                  
045600*                                                                         
045700     MOVE TA1-EST-VENTANA(IN-I + 1) TO TA1-EST-VENTANA(IN-I)              
045800     .                                                                    
045900 3120-DESPLAZAR-VENTANA-EXIT.                                             
046000     EXIT.                                                                
046100******************************************************************        
046200*                3150-ACUMULAR-CONTROLES                        *         
046300*  ACTUALIZA LOS ACUMULADORES DEL REPORTE RESUMEN PARA EL        *        
046400*  SIMBOLO EN CURSO.                                             *        
046500******************************************************************        
046600 3150-ACUMULAR-CONTROLES.                                                 
046700*                                                                         
046800     ADD 1                    TO TA1-EST-CONT-BARRAS                      
046900     ADD TA1-BAR-CIERRE       TO TA1-EST-SUMA-CIERRE                      
047000     IF TA1-EST-CONT-BARRAS = 1                                           
047100        MOVE TA1-BAR-MAXIMO   TO TA1-EST-ALTO-MAYOR                       
047200        MOVE TA1-BAR-MINIMO   TO TA1-EST-BAJO-MENOR                       
047300     ELSE                                                                 
047400        IF TA1-BAR-MAXIMO > TA1-EST-ALTO-MAYOR                            
047500           MOVE TA1-BAR-MAXIMO TO TA1-EST-ALTO-MAYOR                      
047600        END-IF                                                            
047700        IF TA1-BAR-MINIMO < TA1-EST-BAJO-MENOR                            
047800           MOVE TA1-BAR-MINIMO TO TA1-EST-BAJO-MENOR                      
047900        END-IF                                                            
048000     END-IF                                                               
048100     .                                                                    
048200 3150-ACUMULAR-CONTROLES-EXIT.                                            
048300     EXIT.                                                                
048400******************************************************************        
048500*                  3200-PROCESAR-RECHAZO                        *         
048600*  ESCRIBE LA IMAGEN DE LA RUEDA RECHAZADA MAS EL CODIGO Y EL    *        
048700*  TEXTO DEVUELTO POR EL VALIDADOR.                              *        
048800******************************************************************        
048900 3200-PROCESAR-RECHAZO.                                                   
049000*                                                                         
049100     MOVE TA1-BAR-SIMBOLO     TO TA1-RCH-SIMBOLO                          
049200     MOVE TA1-BAR-FECHA       TO TA1-RCH-FECHA                            
049300     MOVE TA1-BAR-APERTURA    TO TA1-RCH-APERTURA                         
049400     MOVE TA1-BAR-MAXIMO      TO TA1-RCH-MAXIMO                           
049500     MOVE TA1-BAR-MINIMO      TO TA1-RCH-MINIMO                           
049600     MOVE TA1-BAR-CIERRE      TO TA1-RCH-CIERRE                           
049700     MOVE TA1-BAR-VOLUMEN     TO TA1-RCH-VOLUMEN                          
049800     MOVE WS-VAL-CODIGO       TO TA1-RCH-CODIGO                           
049900     MOVE WS-VAL-TEXTO        TO TA1-RCH-TEXTO                            
050000*                                                                         
050100     WRITE TA1-REG-RECHAZO                                                
050200     IF WS-RECHAZO-STATUS NOT = '00'                                      
050300        PERFORM 9999-ABEND-ESCRITURA                                      
050400           THRU 9999-ABEND-ESCRITURA-EXIT                                 
050500     END-IF                                                               
050600*                                                                         
050700     ADD 1 TO TA1-EST-CONT-RECHAZOS                                       
050800     .                                                                    
050900 3200-PROCESAR-RECHAZO-EXIT.                                              
051000     EXIT.                                                                
051100******************************************************************        
051200*                     2200-LEER-BARRA                           *         
051300*  LECTURA SECUENCIAL DEL ARCHIVO DE BARRAS.                     *        
051400******************************************************************        
051500 2200-LEER-BARRA.                                                         
051600*                                                                         
051700     READ TA1-ARCHIVO-BARRAS                                              
051800         AT END                                                           
051900             SET FIN-ARCHIVO TO TRUE                                      
052000     END-READ                                                             
052100     .                                                                    
052200 2200-LEER-BARRA-EXIT.                                                    
052300     EXIT.                                                                
052400******************************************************************        
052500*                2900-ENCABEZADOS-REPORTE                       *         
052600*  ESCRIBE EL TITULO Y EL ENCABEZADO DE COLUMNAS DEL REPORTE.    *        
052700******************************************************************        
052800 2900-ENCABEZADOS-REPORTE.                                                
052900*                                                                         
053000     MOVE WS-FEC-AA              TO TA1-TIT-AAAA(3:2)                     
053100     MOVE 20                     TO TA1-TIT-AAAA(1:2)                     
053200     MOVE WS-FEC-MM               TO TA1-TIT-MM                           
053300     MOVE WS-FEC-DD               TO TA1-TIT-DD                           
053400     MOVE TA1-LIN-TITULO         TO TA1-LIN-REPORTE                       
053500     WRITE TA1-LIN-REPORTE AFTER ADVANCING TOPE-DE-FORMA                  
053600*                                                                         
053700     MOVE TA1-LIN-ENCABEZADO     TO TA1-LIN-REPORTE                       
053800     WRITE TA1-LIN-REPORTE                                                
053900     .                                                                    
054000 2900-ENCABEZADOS-REPORTE-EXIT.                                           
054100     EXIT.                                                                
054200******************************************************************        
054300*                         6000-FIN                               *        
054400*  QUIEBRE FINAL, LINEA DE TOTALES GENERALES Y CIERRE DE         *        
054500*  ARCHIVOS. ESTABLECE EL CODIGO DE RETORNO SEGUN LA REGLA DEL   *        
054600*  LOTE (0 SIN RECHAZOS, 4 CON RECHAZOS, 8 ARCHIVO VACIO).       *        
054700******************************************************************        
054800 6000-FIN.                                                                
054900*                                                                         
055000     IF NO-ES-PRIMERA-BARRA                                               
055100        SET PARAM-ACCION-QUIEBRE     TO TRUE                              
055200        CALL CT-REPORTE USING WS-PARAM-ACCION                             
055300                              TA1-AREA-ESTADO                             
055400                              TA1-AREA-TOTALES-GENERALES                  
055500                              TA1-LIN-DETALLE                             
055600                              TA1-LIN-TOTAL                               
055700        MOVE TA1-LIN-DETALLE          TO TA1-LIN-REPORTE                  
055800        WRITE TA1-LIN-REPORTE                                             
055900*                                                                         
056000        ADD TA1-EST-CONT-BARRAS       TO TA1-TOT-GEN-BARRAS               
056100        ADD TA1-EST-CONT-RECHAZOS     TO TA1-TOT-GEN-RECHAZOS             
056200        ADD 1                         TO TA1-TOT-GEN-SIMBOLOS             
056300*                                                                         
056400        SET PARAM-ACCION-TOTAL        TO TRUE                             
056500        CALL CT-REPORTE USING WS-PARAM-ACCION                             
056600                              TA1-AREA-ESTADO                             
056700                              TA1-AREA-TOTALES-GENERALES                  
056800                              TA1-LIN-DETALLE                             
056900                              TA1-LIN-TOTAL                               
057000        MOVE TA1-LIN-TOTAL             TO TA1-LIN-REPORTE                 
057100        WRITE TA1-LIN-REPORTE                                             
057200     END-IF                                                               
057300*                                                                         
057400     CLOSE TA1-ARCHIVO-BARRAS                                             
057500     CLOSE TA1-ARCHIVO-INDICADOR                                          
057600     CLOSE TA1-ARCHIVO-RECHAZO                                            
057700     CLOSE TA1-ARCHIVO-REPORTE                                            
057800*                                                                         
057900     IF RETURN-CODE NOT = 8                                               
058000        IF TA1-TOT-GEN-RECHAZOS > ZEROS                                   
058100           MOVE 4 TO RETURN-CODE                                          
058200        ELSE                                                              
058300           MOVE 0 TO RETURN-CODE                                          
058400        END-IF                                                            
058500     END-IF                                                               
058600     .                                                                    
058700 6000-FIN-EXIT.                                                           
058800     EXIT.                                                                
058900******************************************************************        
059000*                   9999-ABEND-ARCHIVO                          *         
059100*  ERROR DE APERTURA O LECTURA DEL ARCHIVO DE BARRAS.            *        
059200******************************************************************        
059300 9999-ABEND-ARCHIVO.                                                      
059400*                                                                         
059500     DISPLAY 'TA1C001B - ERROR ARCHIVO BARRAS - STATUS = '                
059600              WS-BARRAS-STATUS                                            
059700     MOVE 16 TO RETURN-CODE                                               
059800     STOP RUN                                                             
059900     .                                                                    
060000 9999-ABEND-ARCHIVO-EXIT.                                                 
060100     EXIT.                                                                
060200******************************************************************        
060300*                  9999-ABEND-ESCRITURA                         *         
060400*  ERROR DE ESCRITURA EN UN ARCHIVO DE SALIDA.                   *        
060500******************************************************************        
060600 9999-ABEND-ESCRITURA.                                                    
060700*                                                                         
060800     DISPLAY 'TA1C001B - ERROR ESCRITURA - IND/RCH = '                    
060900              WS-INDICADOR-STATUS ' / ' WS-RECHAZO-STATUS                 
061000     MOVE 16 TO RETURN-CODE                                               
061100     STOP RUN                                                             
061200     .                                                                    
061300 9999-ABEND-ESCRITURA-EXIT.                                               
061400     EXIT.                                                                
