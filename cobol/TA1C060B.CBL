000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C060B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 04/05/2001                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CALCULADORA DE LAS BANDAS DE BOLLINGER SOBRE LA  *        
001200*               VENTANA DE 20 CIERRES. LA BANDA SUPERIOR Y LA    *        
001300*               INFERIOR SE OBTIENEN SUMANDO Y RESTANDO DOS      *        
001400*               DESVIACIONES ESTANDAR A LA MEDIA DE LA VENTANA.  *        
001500*               MIENTRAS LA VENTANA NO TENGA LOS 20 CIERRES LAS  *        
001600*               DOS BANDAS SALEN EN CERO Y EN CALENTAMIENTO (W). *        
001700*               COMO EL COMPILADOR DE LA CASA NO TRAE FUNCION DE *        
001800*               RAIZ CUADRADA SE CALCULA CON EL METODO DE        *        
001900*               NEWTON-RAPHSON EN 2050-ITERAR-RAIZ.              *        
002000*                                                                *        
002100******************************************************************        
002200*                                                                *        
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002400*                                                                *        
002500*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002600*                                                                *        
002700******************************************************************        
002800 IDENTIFICATION DIVISION.                                                 
002900*                                                                         
003000 PROGRAM-ID.   TA1C060B.                                                  
003100 AUTHOR.       M. GUERRA.                                                 
003200 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003300 DATE-WRITTEN. 04/05/2001.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003600******************************************************************        
003700*        L O G    D E   M O D I F I C A C I O N E S              *        
003800******************************************************************        
003900*  AUTOR   FECHA          DESCRIPCION                            *        
004000* -------  ----------     ----------------------------------     *        
004100*  MGR     04/05/2001     TKT-2077 VERSION ORIGINAL               MGR 2001
004200*  MGR     18/05/2001     TKT-2077 SE FIJA LA RAIZ DE NEWTON EN   MGR 2001
004300*                         12 ITERACIONES, SUFICIENTE PARA CUATRO          
004400*                         DECIMALES DE PRECISION EN LOS RANGOS            
004500*                         DE PRECIO MANEJADOS POR LA APLICACION           
004600*  NVC     11/02/2002     TKT-2318 LAS BANDAS SE PUBLICABAN CON   NVC 2002
004700*                         MEDIA/DESVIACION DE VENTANA PARCIAL EN          
004800*                         CALENTAMIENTO. SE CORRIGE PARA QUE LA           
004900*                         BANDA SUPERIOR E INFERIOR SALGAN EN             
005000*                         CERO MIENTRAS LA VENTANA NO TENGA LOS           
005100*                         20 CIERRES, IGUAL QUE EL SMA20                  
005200******************************************************************        
005300*                                                                *        
005400*        E N V I R O N M E N T         D I V I S I O N           *        
005500*                                                                *        
005600******************************************************************        
005700 ENVIRONMENT DIVISION.                                                    
005800*                                                                         
005900 CONFIGURATION SECTION.                                                   
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200******************************************************************        
006300*                                                                *        
006400*                D A T A            D I V I S I O N              *        
006500*                                                                *        
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000*                                                                         
007100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007200*                                                                         
007300 01  WS-ACUMULADORES.                                                     
007400     05  WS-SUMA-VENTANA              PIC S9(09)V9(04) COMP-3             
007500        VALUE ZEROS.                                                      
007600     05  WS-SUMA-VENTANA-R REDEFINES WS-SUMA-VENTANA                      
007700        PIC S9(07)V9(06).                                                 
007800     05  WS-MEDIA                    PIC S9(07)V9(04) VALUE ZEROS.        
007900     05  WS-SUMA-CUADRADOS            PIC S9(09)V9(06) COMP-3             
008000        VALUE ZEROS.                                                      
008100     05  WS-VARIANZA                  PIC S9(07)V9(06) COMP-3             
008200        VALUE ZEROS.                                                      
008300     05  WS-DESVIACION                PIC S9(05)V9(06) COMP-3             
008400        VALUE ZEROS.                                                      
008500     05  WS-DESVIACION-R REDEFINES WS-DESVIACION                          
008600        PIC S9(07)V9(04).                                                 
008700*                                                                         
008800*----------- AREA DE TRABAJO DE LA RAIZ DE NEWTON-RAPHSON --------        
008900 01  WS-RAIZ-CUADRADA.                                                    
009000     05  WS-RAIZ-RADICANDO            PIC S9(07)V9(06) COMP-3             
009100        VALUE ZEROS.                                                      
009200     05  WS-RAIZ-APROXIMACION         PIC S9(07)V9(06) COMP-3             
009300        VALUE ZEROS.                                                      
009400     05  WS-RAIZ-CONT-ITERACION      PIC 9(02)   COMP VALUE ZEROS.        
009500*                                                                         
009600 01  WS-DIFERENCIA                   PIC S9(07)V9(04) VALUE ZEROS.        
009700*                                                                         
009800 01  INDICES.                                                             
009900     05  IN-I                    PIC 9(02)   COMP VALUE ZEROS.            
010000*                                                                         
010100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
010200******************************************************************        
010300*                                                                *        
010400*                   L I N K A G E   S E C T I O N                *        
010500*                                                                *        
010600******************************************************************        
010700 LINKAGE SECTION.                                                         
010800*                                                                         
010900     COPY TA1WC004.                                                       
011000*                                                                         
011100     COPY TA1WC006.                                                       
011200******************************************************************        
011300*                                                                *        
011400*                   P R O C E D U R E   D I V I S I O N          *        
011500*                                                                *        
011600******************************************************************        
011700 PROCEDURE DIVISION USING TA1-AREA-ESTADO                                 
011800                           TA1-AREA-CONSTANTES.                           
011900*                                                                         
012000 MAINLINE.                                                                
012100*                                                                         
012200     PERFORM 1000-INICIO                                                  
012300        THRU 1000-INICIO-EXIT                                             
012400*                                                                         
012500     IF TA1-EST-VENTANA-CANT < TA1-CT-PERIODO-SMA                         
012600        MOVE ZEROS TO TA1-PARAM-VALOR-A                                   
012700        MOVE ZEROS TO TA1-PARAM-VALOR-B                                   
012800        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
012900     ELSE                                                                 
013000        PERFORM 2000-CALCULAR-BANDAS                                      
013100           THRU 2000-CALCULAR-BANDAS-EXIT                                 
013200        SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                         
013300     END-IF                                                               
013400*                                                                         
013500     GOBACK                                                               
013600     .                                                                    
013700******************************************************************        
013800*                        1000-INICIO                             *        
013900******************************************************************        
014000 1000-INICIO.                                                             
014100*                                                                         
014200     MOVE ZEROS TO WS-SUMA-VENTANA                                        
014300                   WS-SUMA-CUADRADOS                                      
014400     .                                                                    
014500 1000-INICIO-EXIT.                                                        
014600     EXIT.                                                                
014700******************************************************************        
014800*                  2000-CALCULAR-BANDAS                         *         
014900*  MEDIA, VARIANZA Y DESVIACION DE LA VENTANA, SEGUIDAS DE LA             
015000*  BANDA SUPERIOR (MEDIA + 2 DESVIACIONES) Y LA INFERIOR (MEDIA           
015100*  - 2 DESVIACIONES). SOLO SE INVOCA CUANDO LA VENTANA YA TIENE           
015200*  LOS 20 CIERRES (VER MAINLINE Y TKT-2318); CON MENOS CIERRES LA         
015300*  BANDA SE PUBLICA EN CERO.                                              
015400******************************************************************        
015500 2000-CALCULAR-BANDAS.                                                    
015600*                                                                         
015700     PERFORM 2010-SUMAR-VENTANA                                           
015800        THRU 2010-SUMAR-VENTANA-EXIT                                      
015900        VARYING IN-I FROM 1 BY 1                                          
016000        UNTIL IN-I > TA1-EST-VENTANA-CANT                                 
016100*                                                                         
016200     DIVIDE WS-SUMA-VENTANA BY TA1-EST-VENTANA-CANT                       
016300        GIVING WS-MEDIA ROUNDED                                           
016400*                                                                         
016500     PERFORM 2020-SUMAR-CUADRADOS                                         
016600        THRU 2020-SUMAR-CUADRADOS-EXIT                                    
016700        VARYING IN-I FROM 1 BY 1                                          
016800        UNTIL IN-I > TA1-EST-VENTANA-CANT                                 
016900*                                                                         
017000     DIVIDE WS-SUMA-CUADRADOS BY TA1-EST-VENTANA-CANT                     
017100        GIVING WS-VARIANZA ROUNDED                                        
017200*                                                                         
017300     PERFORM 2050-ITERAR-RAIZ                                             
017400        THRU 2050-ITERAR-RAIZ-EXIT                                        
017500*                                                                         
017600     MOVE WS-RAIZ-APROXIMACION TO WS-DESVIACION                           
017700*                                                                         
017800     COMPUTE TA1-PARAM-VALOR-A ROUNDED =                                  
017900        WS-MEDIA + (TA1-CT-ANCHO-BANDA * WS-DESVIACION)                   
018000     COMPUTE TA1-PARAM-VALOR-B ROUNDED =                                  
018100        WS-MEDIA - (TA1-CT-ANCHO-BANDA * WS-DESVIACION)                   
018200     .                                                                    
018300 2000-CALCULAR-BANDAS-EXIT.                                               
018400     EXIT.                                                                
018500******************************************************************        
018600*                  2010-SUMAR-VENTANA                           *         
018700******************************************************************        
018800 2010-SUMAR-VENTANA.                                                      
018900*                                                                         
019000     ADD TA1-EST-VENTANA(IN-I) TO WS-SUMA-VENTANA                         
019100     .                                                                    
019200 2010-SUMAR-VENTANA-EXIT.                                                 
019300     EXIT.                                                                
019400******************************************************************        
019500*                2020-SUMAR-CUADRADOS                           *         
019600*  ACUMULA (CIERRE - MEDIA) AL CUADRADO PARA CADA POSICION DE LA *        
019700*  VENTANA.                                                     *         
019800******************************************************************        
019900 2020-SUMAR-CUADRADOS.                                                    
020000*                                                                         
020100     COMPUTE WS-DIFERENCIA ROUNDED =                                      
020200        TA1-EST-VENTANA(IN-I) - WS-MEDIA                                  
020300     COMPUTE WS-SUMA-CUADRADOS ROUNDED =                                  
020400        WS-SUMA-CUADRADOS + (WS-DIFERENCIA * WS-DIFERENCIA)               
020500     .                                                                    
020600 2020-SUMAR-CUADRADOS-EXIT.                                               
020700     EXIT.                                                                
020800******************************************************************        
020900*                  2050-ITERAR-RAIZ                             *         
021000*  RAIZ CUADRADA DE WS-VARIANZA POR EL METODO DE NEWTON-RAPHSON. *        
021100*  SE ARRANCA CON UNA APROXIMACION INICIAL IGUAL AL RADICANDO Y  *        
021200*  SE REFINA DURANTE DOCE PASADAS (VER LOG 18/05/2001).          *        
021300******************************************************************        
021400 2050-ITERAR-RAIZ.                                                        
021500*                                                                         
021600     MOVE WS-VARIANZA      TO WS-RAIZ-RADICANDO                           
021700*                                                                         
021800     IF WS-RAIZ-RADICANDO = ZEROS                                         
021900        MOVE ZEROS TO WS-RAIZ-APROXIMACION                                
022000     ELSE                                                                 
022100        MOVE WS-RAIZ-RADICANDO TO WS-RAIZ-APROXIMACION                    
022200        PERFORM 2060-PASO-DE-NEWTON                                       
022300           THRU 2060-PASO-DE-NEWTON-EXIT                                  
022400           VARYING WS-RAIZ-CONT-ITERACION FROM 1 BY 1                     
022500           UNTIL WS-RAIZ-CONT-ITERACION > 12                              
022600     END-IF                                                               
022700     .                                                                    
022800 2050-ITERAR-RAIZ-EXIT.                                                   
022900     EXIT.                                                                
023000******************************************************************        
023100*                 2060-PASO-DE-NEWTON                          *          
023200*  X(N+1) = ( X(N) + RADICANDO / X(N) ) / 2.                    *         
023300******************************************************************        
023400 2060-PASO-DE-NEWTON.                                                     
023500*                                                                         
023600     COMPUTE WS-RAIZ-APROXIMACION ROUNDED =                               
023700        (WS-RAIZ-APROXIMACION +                                           
023800        (WS-RAIZ-RADICANDO / WS-RAIZ-APROXIMACION)) / 2                   
023900     .                                                                    
024000 2060-PASO-DE-NEWTON-EXIT.                                                
024100     EXIT.                                                                
