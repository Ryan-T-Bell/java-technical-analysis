000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC005                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: LINEAS DE 132 COLUMNAS DEL REPORTE RESUMEN:      *        
001200*               TITULO, ENCABEZADO DE COLUMNAS, DETALLE POR      *        
001300*               SIMBOLO (QUIEBRE DE CONTROL) Y TOTAL GENERAL.    *        
001400*                                                                *        
001500******************************************************************        
001600*        L O G    D E   M O D I F I C A C I O N E S              *        
001700******************************************************************        
001800*  AUTOR   FECHA          DESCRIPCION                            *        
001900* -------  ----------     ----------------------------------     *        
002000*  FACTOR  14/03/1986     VERSION ORIGINAL                       *FACT1986
002100*  MGR     04/05/2001     TKT-2077 SE AGREGA COLUMNA LAST RSI     MGR 2001
002200******************************************************************        
002300 01  TA1-LIN-TITULO.                                                      
002400     05  FILLER                      PIC X(01)   VALUE SPACE.             
002500     05  TA1-TIT-LITERAL             PIC X(40)   VALUE                    
002600         'TA1 - ANALISIS TECNICO DE VALORES - RES'.                       
002700     05  TA1-TIT-LITERAL2            PIC X(06)   VALUE 'UMEN  '.          
002800     05  FILLER                      PIC X(10)   VALUE SPACES.            
002900     05  TA1-TIT-FECHA-LIT           PIC X(16)   VALUE                    
003000         'FECHA CORRIDA: '.                                               
003100     05  TA1-TIT-AAAA                PIC 9(04).                           
003200     05  FILLER                      PIC X(01)   VALUE '/'.               
003300     05  TA1-TIT-MM                  PIC 9(02).                           
003400     05  FILLER                      PIC X(01)   VALUE '/'.               
003500     05  TA1-TIT-DD                  PIC 9(02).                           
003600     05  FILLER                      PIC X(49)   VALUE SPACES.            
003700*                                                                         
003800 01  TA1-LIN-ENCABEZADO.                                                  
003900     05  FILLER                      PIC X(01)   VALUE SPACE.             
004000     05  FILLER                      PIC X(08)   VALUE 'SYMBOL  '.        
004100     05  FILLER                      PIC X(08)   VALUE 'BARS    '.        
004200     05  FILLER                      PIC X(10)   VALUE 'REJECTS           
004300     05  FILLER                      PIC X(13)   VALUE                    
004400         'AVG CLOSE    '.                                                 
004500     05  FILLER                      PIC X(14)   VALUE                    
004600         'HIGH          '.                                                
004700     05  FILLER                      PIC X(14)   VALUE                    
004800         'LOW           '.                                                
004900     05  FILLER                      PIC X(08)   VALUE 'LAST RSI'.        
005000     05  FILLER                      PIC X(56)   VALUE SPACES.            
005100*                                                                         
005200 01  TA1-LIN-DETALLE.                                                     
005300     05  FILLER                      PIC X(01)   VALUE SPACE.             
005400     05  TA1-DET-SIMBOLO             PIC X(08).                           
005500     05  FILLER                      PIC X(01)   VALUE SPACE.             
005600     05  TA1-DET-BARRAS              PIC ZZZZ9.                           
005700     05  FILLER                      PIC X(03)   VALUE SPACES.            
005800     05  TA1-DET-RECHAZOS            PIC ZZZZ9.                           
005900     05  FILLER                      PIC X(03)   VALUE SPACES.            
006000     05  TA1-DET-CIERRE-PROM         PIC ZZZ,ZZ9.99.                      
006100     05  FILLER                      PIC X(03)   VALUE SPACES.            
006200     05  TA1-DET-ALTO                PIC ZZZ,ZZ9.9999.                    
006300     05  FILLER                      PIC X(03)   VALUE SPACES.            
006400     05  TA1-DET-BAJO                PIC ZZZ,ZZ9.9999.                    
006500     05  FILLER                      PIC X(03)   VALUE SPACES.            
006600     05  TA1-DET-RSI                 PIC ZZ9.99.                          
006700     05  FILLER                      PIC X(57)   VALUE SPACES.            
006800*                                                                         
006900 01  TA1-LIN-TOTAL.                                                       
007000     05  FILLER                      PIC X(01)   VALUE SPACE.             
007100     05  TA1-TOT-LITERAL             PIC X(16)   VALUE                    
007200         'TOTAL GENERAL: '.                                               
007300     05  TA1-TOT-BARRAS-LIT          PIC X(07)   VALUE 'BARS  '.          
007400     05  TA1-TOT-BARRAS              PIC ZZZZ9.                           
007500     05  FILLER                      PIC X(02)   VALUE SPACES.            
007600     05  TA1-TOT-RECHAZOS-LIT        PIC X(10)   VALUE                    
007700         'REJECTS  '.                                                     
007800     05  TA1-TOT-RECHAZOS            PIC ZZZZ9.                           
007900     05  FILLER                      PIC X(02)   VALUE SPACES.            
008000     05  TA1-TOT-SIMBOLOS-LIT        PIC X(12)   VALUE                    
008100         'SECURITIES '.                                                   
008200     05  TA1-TOT-SIMBOLOS            PIC ZZZZ9.                           
008300     05  FILLER                      PIC X(67)   VALUE SPACES.            
