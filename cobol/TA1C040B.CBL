000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C040B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 11/06/1991                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CALCULADORA DEL MACD Y SU LINEA DE SENAL .                
001200*               MACD = EMA12 - EMA26. LA SENAL  ES UNA EMA DE 9           
001300*               RUEDAS CALCULADA SOBRE LA SERIE DE VALORES DEL   *        
001400*               MACD (NO SOBRE EL CIERRE), REUTILIZANDO EL SLOT  *        
001500*               3 DE TA1-EST-PROM-MOVIL Y EL PROPIO CALCULADOR   *        
001600*               DE EMA (TA1C030B).                                        
001700*                                                                *        
001800******************************************************************        
001900*                                                                *        
002000*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002100*                                                                *        
002200*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002300*                                                                *        
002400******************************************************************        
002500 IDENTIFICATION DIVISION.                                                 
002600*                                                                         
002700 PROGRAM-ID.   TA1C040B.                                                  
002800 AUTHOR.       R. TOVAR.                                                  
002900 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003000 DATE-WRITTEN. 11/06/1991.                                                
003100 DATE-COMPILED.                                                           
003200 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003300******************************************************************        
003400*        L O G    D E   M O D I F I C A C I O N E S              *        
003500******************************************************************        
003600*  AUTOR   FECHA          DESCRIPCION                            *        
003700* -------  ----------     ----------------------------------     *        
003800*  R.TOVAR 11/06/1991     VERSION ORIGINAL                       *RTOV1991
003900*  NVC     09/11/1998     REVISION Y2K - SIN IMPACTO, SE REVISA   NVC 1998
004000*                         POR CONTROL                            *        
004100*  MGR     04/05/2001     TKT-2077 SE RESGUARDA EL CIERRE DE LA   MGR 2001
004200*                         RUEDA ANTES DE LLAMAR A TA1C030B CON EL         
004300*                         VALOR DEL MACD, PARA QUE LOS DEMAS              
004400*                         CALCULADORES SIGAN RECIBIENDO EL CIERRE         
004500*                         REAL DE LA RUEDA                                
004600*  JCR     06/04/2004     TKT-2617 LA SEMILLA DE LA SENAL (SLOT   JCR 2004
004700*                         3) NO SE ACUMULA HASTA QUE EMA12 Y              
004800*                         EMA26 ESTEN SEMBRADOS; ANTES SE SEMBRABA        
004900*                         CON NUEVE MACD FALSOS EN CERO Y NUNCA SE        
005000*                         RESEMBRABA CON EL MACD REAL                     
005100******************************************************************        
005200*                                                                *        
005300*        E N V I R O N M E N T         D I V I S I O N           *        
005400*                                                                *        
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800 CONFIGURATION SECTION.                                                   
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100******************************************************************        
006200*                                                                *        
006300*                D A T A            D I V I S I O N              *        
006400*                                                                *        
006500******************************************************************        
006600 DATA DIVISION.                                                           
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900*                                                                         
007000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007100*                                                                         
007200 01  CT-SUBPROGRAMAS.                                                     
007300     05  CT-CALC-EMA                  PIC X(08) VALUE 'TA1C030B'.         
007400*                                                                         
007500 01  WS-CALCULOS.                                                         
007600     05  WS-CIERRE-GUARDADO      PIC S9(07)V9(04) VALUE ZEROS.            
007700     05  WS-CIERRE-GUARDADO-R REDEFINES WS-CIERRE-GUARDADO                
007800                                      PIC S9(05)V9(06).                   
007900     05  WS-VALOR-MACD           PIC S9(07)V9(04) VALUE ZEROS.            
008000*                                                                         
008100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
008200******************************************************************        
008300*                                                                *        
008400*                   L I N K A G E   S E C T I O N                *        
008500*                                                                *        
008600******************************************************************        
008700 LINKAGE SECTION.                                                         
008800*                                                                         
008900     COPY TA1WC004.                                                       
009000*                                                                         
009100     COPY TA1WC006.                                                       
009200******************************************************************        
009300*                                                                *        
009400*                   P R O C E D U R E   D I V I S I O N          *        
009500*                                                                *        
009600******************************************************************        
009700 PROCEDURE DIVISION USING TA1-AREA-ESTADO                                 
009800                           TA1-AREA-CONSTANTES.                           
009900*                                                                         
010000 MAINLINE.                                                                
010100*                                                                         
010200     PERFORM 1000-CALCULAR-MACD                                           
010300        THRU 1000-CALCULAR-MACD-EXIT                                      
010400*                                                                         
010500     PERFORM 2000-CALCULAR-SENAL                                          
010600        THRU 2000-CALCULAR-SENAL-EXIT                                     
010700*                                                                         
010800     GOBACK                                                               
010900     .                                                                    
011000******************************************************************        
011100*                   1000-CALCULAR-MACD                          *         
011200*  LA LINEA DEL MACD ES LA DIFERENCIA ENTRE LA EMA12 Y LA EMA26           
011300*  QUE YA DEJO CALCULADAS TA1C030B EN EL SLOT 1 Y EL SLOT 2.              
011400******************************************************************        
011500 1000-CALCULAR-MACD.                                                      
011600*                                                                         
011700     COMPUTE WS-VALOR-MACD ROUNDED =                                      
011800             TA1-PM-VALOR(TA1-CT-SLOT-EMA12)                              
011900           - TA1-PM-VALOR(TA1-CT-SLOT-EMA26)                              
012000*                                                                         
012100     MOVE WS-VALOR-MACD TO TA1-PARAM-VALOR-A                              
012200*                                                                         
012300     MOVE TA1-PARAM-CIERRE TO WS-CIERRE-GUARDADO                          
012400*                                                                         
012500     IF TA1-PM-NO-SEMBRADO(TA1-CT-SLOT-EMA12) OR                          
012600        TA1-PM-NO-SEMBRADO(TA1-CT-SLOT-EMA26)                             
012700        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
012800     ELSE                                                                 
012900        SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                         
013000     END-IF                                                               
013100     .                                                                    
013200 1000-CALCULAR-MACD-EXIT.                                                 
013300     EXIT.                                                                
013400******************************************************************        
013500*                   2000-CALCULAR-SENAL                         *         
013600*  LA SENAL  ES UNA EMA DE 9 RUEDAS SOBRE LA SERIE DEL MACD. SE           
013700*  LE PASA EL VALOR DEL MACD A TA1C030B COMO SI FUERA EL CIERRE           
013800*  DE LA RUEDA. MIENTRAS EMA12 O EMA26 SIGAN SIN SEMBRAR (RUEDAS          
013900*  1-25) NO SE LLAMA A TA1C030B, PARA QUE LA SEMILLA DE LA SENAL          
014000*  (SLOT 3) NO SE ARME CON NUEVE MACD FALSOS EN CERO; SOLO SE             
014100*  ALIMENTA CON MACD REAL. LUEGO SE RESTITUYE EL CIERRE VERDADERO         
014200*  PARA QUE LO USEN LOS DEMAS CALCULADORES (RSI Y BOLLINGER).             
014300******************************************************************        
014400 2000-CALCULAR-SENAL.                                                     
014500*                                                                         
014600     IF TA1-PM-NO-SEMBRADO(TA1-CT-SLOT-EMA12) OR                          
014700        TA1-PM-NO-SEMBRADO(TA1-CT-SLOT-EMA26)                             
014800        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
014900        MOVE ZEROS                  TO TA1-PARAM-VALOR-B                  
015000     ELSE                                                                 
015100        MOVE WS-VALOR-MACD          TO TA1-PARAM-CIERRE                   
015200        MOVE TA1-CT-SLOT-SENAL      TO TA1-PARAM-SLOT                     
015300*                                                                         
015400        CALL CT-CALC-EMA USING TA1-AREA-ESTADO TA1-AREA-CONSTANTES        
015500*                                                                         
015600        MOVE TA1-PARAM-RESULTADO    TO TA1-PARAM-VALOR-B                  
015700     END-IF                                                               
015800*                                                                         
015900     MOVE WS-CIERRE-GUARDADO      TO TA1-PARAM-CIERRE                     
016000     .                                                                    
016100 2000-CALCULAR-SENAL-EXIT.                                                
016200     EXIT.                                                                
