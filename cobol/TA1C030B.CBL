000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C030B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CALCULADORA DEL PROMEDIO MOVIL EXPONENCIAL (EMA).*        
001200*               RECIBE EN TA1-PARAM-SLOT CUAL DE LAS TRES LINEAS *        
001300*               EXPONENCIALES DEBE ACTUALIZAR (1=EMA12, 2=EMA26, *        
001400*               3=SENAL  DEL MACD, ESTA ULTIMA INVOCADA DESDE             
001500*               TA1C040B). LA PRIMERA SEMILLA DE CADA LINEA ES   *        
001600*               EL PROMEDIO SIMPLE DE SUS PRIMEROS "N" VALORES;  *        
001700*               DE ALLI EN ADELANTE SE SUAVIZA EXPONENCIALMENTE. *        
001800*                                                                *        
001900******************************************************************        
002000*                                                                *        
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002200*                                                                *        
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002400*                                                                *        
002500******************************************************************        
002600 IDENTIFICATION DIVISION.                                                 
002700*                                                                         
002800 PROGRAM-ID.   TA1C030B.                                                  
002900 AUTHOR.       R. TOVAR.                                                  
003000 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003100 DATE-WRITTEN. 11/06/1991.                                                
003200 DATE-COMPILED.                                                           
003300 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003400******************************************************************        
003500*        L O G    D E   M O D I F I C A C I O N E S              *        
003600******************************************************************        
003700*  AUTOR   FECHA          DESCRIPCION                            *        
003800* -------  ----------     ----------------------------------     *        
003900*  R.TOVAR 11/06/1991     VERSION ORIGINAL - EMA12 Y EMA26        RTOV1991
004000*  NVC     09/11/1998     REVISION Y2K - SIN IMPACTO, SE REVISA   NVC 1998
004100*                         POR CONTROL                            *        
004200*  NVC     22/01/1999     SE AJUSTA EL MULTIPLICADOR A SEIS       NVC 1999
004300*                         DECIMALES PARA REDUCIR EL ARRASTRE DE           
004400*                         REDONDEO EN PERIODOS LARGOS                     
004500*  MGR     04/05/2001     TKT-2077 SE HABILITA EL SLOT 3 PARA QUE MGR 2001
004600*                         TA1C040B LO REUTILICE EN LA SENAL               
004700*  JCR     16/03/2004     TKT-2541 WS-VALOR-EMA Y TA1-PM-VALOR    JCR 2004
004800*                         PASAN A SEIS DECIMALES; EL RESULTADO            
004900*                         QUE SE DEVUELVE EN TA1-PARAM-RESULTADO          
005000*                         SE REDONDEA A CUATRO AL COPIARLO AFUERA         
005100******************************************************************        
005200*                                                                *        
005300*        E N V I R O N M E N T         D I V I S I O N           *        
005400*                                                                *        
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800 CONFIGURATION SECTION.                                                   
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100******************************************************************        
006200*                                                                *        
006300*                D A T A            D I V I S I O N              *        
006400*                                                                *        
006500******************************************************************        
006600 DATA DIVISION.                                                           
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900*                                                                         
007000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007100*                                                                         
007200 01  WS-CALCULOS.                                                         
007300     05  WS-MULTIPLICADOR            PIC 9V9(06) COMP-3                   
007400                                                  VALUE ZEROS.            
007500     05  WS-UNO-MENOS-MULT           PIC 9V9(06) COMP-3                   
007600                                                  VALUE ZEROS.            
007700     05  WS-VALOR-EMA                PIC S9(07)V9(06) COMP-3              
007800                                                  VALUE ZEROS.            
007900     05  WS-PERIODO-ACTUAL           PIC 9(03)   COMP VALUE ZEROS.        
008000     05  WS-PERIODO-ACTUAL-R REDEFINES WS-PERIODO-ACTUAL                  
008100                                     PIC 9(03)   DISPLAY.                 
008200*                                                                         
008300 01  INDICES.                                                             
008400     05  IN-SLOT                 PIC 9(01)   COMP VALUE ZEROS.            
008500*                                                                         
008600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
008700******************************************************************        
008800*                                                                *        
008900*                   L I N K A G E   S E C T I O N                *        
009000*                                                                *        
009100******************************************************************        
009200 LINKAGE SECTION.                                                         
009300*                                                                         
009400     COPY TA1WC004.                                                       
009500*                                                                         
009600     COPY TA1WC006.                                                       
009700******************************************************************        
009800*                                                                *        
009900*                   P R O C E D U R E   D I V I S I O N          *        
010000*                                                                *        
010100******************************************************************        
010200 PROCEDURE DIVISION USING TA1-AREA-ESTADO                                 
010300                           TA1-AREA-CONSTANTES.                           
010400*                                                                         
010500 MAINLINE.                                                                
010600*                                                                         
010700     PERFORM 1000-INICIO                                                  
010800        THRU 1000-INICIO-EXIT                                             
010900*                                                                         
011000     IF TA1-PM-SEMBRADO(IN-SLOT)                                          
011100        PERFORM 3000-SUAVIZAR                                             
011200           THRU 3000-SUAVIZAR-EXIT                                        
011300     ELSE                                                                 
011400        PERFORM 2000-SEMBRAR                                              
011500           THRU 2000-SEMBRAR-EXIT                                         
011600     END-IF                                                               
011700*                                                                         
011800     COMPUTE TA1-PARAM-RESULTADO ROUNDED =                                
011900             TA1-PM-VALOR(IN-SLOT)                                        
012000*                                                                         
012100     GOBACK                                                               
012200     .                                                                    
012300******************************************************************        
012400*                        1000-INICIO                             *        
012500*  DETERMINA EL SLOT Y EL PERIODO QUE LE CORRESPONDE Y CALCULA            
012600*  EL MULTIPLICADOR DE SUAVIZADO 2/(N+1) LA PRIMERA VEZ QUE SE            
012700*  INVOCA PARA ESE SLOT.                                         *        
012800******************************************************************        
012900 1000-INICIO.                                                             
013000*                                                                         
013100     MOVE TA1-PARAM-SLOT TO IN-SLOT                                       
013200     SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                            
013300*                                                                         
013400     EVALUATE IN-SLOT                                                     
013500         WHEN TA1-CT-SLOT-EMA12                                           
013600             MOVE TA1-CT-PERIODO-EMA-CORTA TO WS-PERIODO-ACTUAL           
013700         WHEN TA1-CT-SLOT-EMA26                                           
013800             MOVE TA1-CT-PERIODO-EMA-LARGA TO WS-PERIODO-ACTUAL           
013900         WHEN TA1-CT-SLOT-SENAL                                           
014000             MOVE TA1-CT-PERIODO-SENAL     TO WS-PERIODO-ACTUAL           
014100     END-EVALUATE                                                         
014200*                                                                         
014300     MOVE WS-PERIODO-ACTUAL TO TA1-PM-PERIODO(IN-SLOT)                    
014400*                                                                         
014500     IF TA1-PM-MULTIPLICADOR(IN-SLOT) = ZEROS                             
014600        COMPUTE WS-MULTIPLICADOR ROUNDED =                                
014700                2 / (WS-PERIODO-ACTUAL + 1)                               
014800        MOVE WS-MULTIPLICADOR TO TA1-PM-MULTIPLICADOR(IN-SLOT)            
014900     END-IF                                                               
015000     .                                                                    
015100 1000-INICIO-EXIT.                                                        
015200     EXIT.                                                                
015300******************************************************************        
015400*                       2000-SEMBRAR                             *        
015500*  ACUMULA LOS VALORES DE ENTRADA HASTA TENER EL PERIODO                  
015600*  COMPLETO; LA SEMILLA ES SU PROMEDIO SIMPLE. MIENTRAS NO SE             
015700*  COMPLETA LA SEMILLA LA LINEA QUEDA EN CALENTAMIENTO.                   
015800******************************************************************        
015900 2000-SEMBRAR.                                                            
016000*                                                                         
016100     ADD 1                          TO TA1-PM-CONT-SEMILLA(IN-SLOT        
016200     ADD TA1-PARAM-CIERRE           TO TA1-PM-SUMA-SEMILLA(IN-SLOT        
016300*                                                                         
016400     IF TA1-PM-CONT-SEMILLA(IN-SLOT) >= WS-PERIODO-ACTUAL                 
016500        DIVIDE TA1-PM-SUMA-SEMILLA(IN-SLOT) BY WS-PERIODO-ACTUAL          
016600           GIVING WS-VALOR-EMA ROUNDED                                    
016700        MOVE WS-VALOR-EMA            TO TA1-PM-VALOR(IN-SLOT)             
016800        SET TA1-PM-SEMBRADO(IN-SLOT) TO TRUE                              
016900     ELSE                                                                 
017000        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
017100     END-IF                                                               
017200     .                                                                    
017300 2000-SEMBRAR-EXIT.                                                       
017400     EXIT.                                                                
017500******************************************************************        
017600*                       3000-SUAVIZAR                            *        
017700*  EMA(HOY) = CIERRE(HOY) * MULT + EMA(AYER) * (1 - MULT).       *        
017800******************************************************************        
017900 3000-SUAVIZAR.                                                           
018000*                                                                         
018100     COMPUTE WS-UNO-MENOS-MULT ROUNDED =                                  
018200             1 - TA1-PM-MULTIPLICADOR(IN-SLOT)                            
018300*                                                                         
018400     COMPUTE WS-VALOR-EMA ROUNDED =                                       
018500             (TA1-PARAM-CIERRE  * TA1-PM-MULTIPLICADOR(IN-SLOT))          
018600           + (TA1-PM-VALOR(IN-SLOT) * WS-UNO-MENOS-MULT)                  
018700*                                                                         
018800     MOVE WS-VALOR-EMA TO TA1-PM-VALOR(IN-SLOT)                           
018900     .                                                                    
019000 3000-SUAVIZAR-EXIT.                                                      
019100     EXIT.                                                                
