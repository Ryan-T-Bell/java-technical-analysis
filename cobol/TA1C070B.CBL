000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C070B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 20/02/1989                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CONSTRUCTOR DE LAS LINEAS DEL REPORTE RESUMEN.   *        
001200*               EDITA LA LINEA DE DETALLE DE QUIEBRE DE SIMBOLO           
001300*               (PROMEDIO DE CIERRE, MAXIMO, MINIMO Y ULTIMO     *        
001400*               RSI DEL SIMBOLO) Y LA LINEA DE TOTALES GENERALES *        
001500*               DE LA CORRIDA. NO ESCRIBE AL ARCHIVO, SOLO                
001600*               PREPARA LAS LINEAS; QUIEN LAS ESCRIBE ES                  
001700*               TA1C001B.                                        *        
001800*                                                                *        
001900******************************************************************        
002000*                                                                *        
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002200*                                                                *        
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002400*                                                                *        
002500******************************************************************        
002600 IDENTIFICATION DIVISION.                                                 
002700*                                                                         
002800 PROGRAM-ID.   TA1C070B.                                                  
002900 AUTHOR.       R. TOVAR.                                                  
003000 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003100 DATE-WRITTEN. 20/02/1989.                                                
003200 DATE-COMPILED.                                                           
003300 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003400******************************************************************        
003500*        L O G    D E   M O D I F I C A C I O N E S              *        
003600******************************************************************        
003700*  AUTOR   FECHA          DESCRIPCION                            *        
003800* -------  ----------     ----------------------------------     *        
003900*  R.TOVAR 20/02/1989     VERSION ORIGINAL - DETALLE Y TOTAL      RTOV1989
004000*  NVC     09/11/1998     REVISION Y2K - SIN IMPACTO, SE REVISA   NVC 1998
004100*                         POR CONTROL                            *        
004200*  MGR     18/05/2001     TKT-2077 SE AGREGA LA COLUMNA LAST RSI  MGR 2001
004300*                         A LA LINEA DE DETALLE                  *        
004400******************************************************************        
004500*                                                                *        
004600*        E N V I R O N M E N T         D I V I S I O N           *        
004700*                                                                *        
004800******************************************************************        
004900 ENVIRONMENT DIVISION.                                                    
005000*                                                                         
005100 CONFIGURATION SECTION.                                                   
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400******************************************************************        
005500*                                                                *        
005600*                D A T A            D I V I S I O N              *        
005700*                                                                *        
005800******************************************************************        
005900 DATA DIVISION.                                                           
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200*                                                                         
006300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006400*                                                                         
006500 01  WS-CALCULOS.                                                         
006600     05  WS-CIERRE-PROMEDIO      PIC S9(07)V9(04) VALUE ZEROS.            
006700     05  WS-CIERRE-PROMEDIO-R REDEFINES WS-CIERRE-PROMEDIO                
006800                                      PIC S9(05)V9(06).                   
006900*                                                                         
007000 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
007100******************************************************************        
007200*                                                                *        
007300*                   L I N K A G E   S E C T I O N                *        
007400*                                                                *        
007500******************************************************************        
007600 LINKAGE SECTION.                                                         
007700*                                                                         
007800 01  LK-PARAM-ACCION                  PIC X(01).                          
007900     88  LK-ACCION-QUIEBRE                       VALUE 'Q'.               
008000     88  LK-ACCION-ENCABEZADO                    VALUE 'E'.               
008100     88  LK-ACCION-TOTAL                          VALUE 'T'.              
008200*                                                                         
008300     COPY TA1WC004.                                                       
008400*                                                                         
008500     COPY TA1WC005.                                                       
008600******************************************************************        
008700*                                                                *        
008800*                   P R O C E D U R E   D I V I S I O N          *        
008900*                                                                *        
009000******************************************************************        
009100 PROCEDURE DIVISION USING LK-PARAM-ACCION                                 
009200                           TA1-AREA-ESTADO                                
009300                           TA1-AREA-TOTALES-GENERALES                     
009400                           TA1-LIN-DETALLE                                
009500                           TA1-LIN-TOTAL.                                 
009600*                                                                         
009700 MAINLINE.                                                                
009800*                                                                         
009900     EVALUATE TRUE                                                        
010000         WHEN LK-ACCION-QUIEBRE                                           
010100             PERFORM 1000-CONSTRUIR-DETALLE                               
010200                THRU 1000-CONSTRUIR-DETALLE-EXIT                          
010300         WHEN LK-ACCION-TOTAL                                             
010400             PERFORM 2000-CONSTRUIR-TOTAL                                 
010500                THRU 2000-CONSTRUIR-TOTAL-EXIT                            
010600         WHEN OTHER                                                       
010700             CONTINUE                                                     
010800     END-EVALUATE                                                         
010900*                                                                         
011000     GOBACK                                                               
011100     .                                                                    
011200******************************************************************        
011300*                 1000-CONSTRUIR-DETALLE                        *         
011400*  LINEA DE QUIEBRE: SIMBOLO, CANTIDAD DE RUEDAS Y RECHAZOS,     *        
011500*  PROMEDIO DE CIERRE, MAXIMO Y MINIMO DE LA CORRIDA Y EL ULTIMO          
011600*  RSI CALCULADO PARA EL SIMBOLO.                                *        
011700******************************************************************        
011800 1000-CONSTRUIR-DETALLE.                                                  
011900*                                                                         
012000     MOVE SPACES               TO TA1-LIN-DETALLE                         
012100     MOVE TA1-EST-SIMBOLO       TO TA1-DET-SIMBOLO                        
012200     MOVE TA1-EST-CONT-BARRAS   TO TA1-DET-BARRAS                         
012300     MOVE TA1-EST-CONT-RECHAZOS TO TA1-DET-RECHAZOS                       
012400*                                                                         
012500     IF TA1-EST-CONT-BARRAS > ZEROS                                       
012600        DIVIDE TA1-EST-SUMA-CIERRE BY TA1-EST-CONT-BARRAS                 
012700           GIVING WS-CIERRE-PROMEDIO ROUNDED                              
012800     ELSE                                                                 
012900        MOVE ZEROS TO WS-CIERRE-PROMEDIO                                  
013000     END-IF                                                               
013100*                                                                         
013200     MOVE WS-CIERRE-PROMEDIO    TO TA1-DET-CIERRE-PROM                    
013300     MOVE TA1-EST-ALTO-MAYOR    TO TA1-DET-ALTO                           
013400     MOVE TA1-EST-BAJO-MENOR    TO TA1-DET-BAJO                           
013500     MOVE TA1-EST-ULTIMO-RSI    TO TA1-DET-RSI                            
013600     .                                                                    
013700 1000-CONSTRUIR-DETALLE-EXIT.                                             
013800     EXIT.                                                                
013900******************************************************************        
014000*                  2000-CONSTRUIR-TOTAL                         *         
014100*  LINEA DE TOTALES GENERALES DE LA CORRIDA.                     *        
014200******************************************************************        
014300 2000-CONSTRUIR-TOTAL.                                                    
014400*                                                                         
014500     MOVE SPACES                 TO TA1-LIN-TOTAL                         
014600     MOVE 'TOTAL GENERAL: '      TO TA1-TOT-LITERAL                       
014700     MOVE 'BARS  '               TO TA1-TOT-BARRAS-LIT                    
014800     MOVE TA1-TOT-GEN-BARRAS     TO TA1-TOT-BARRAS                        
014900     MOVE 'REJECTS  '            TO TA1-TOT-RECHAZOS-LIT                  
015000     MOVE TA1-TOT-GEN-RECHAZOS   TO TA1-TOT-RECHAZOS                      
015100     MOVE 'SECURITIES '          TO TA1-TOT-SIMBOLOS-LIT                  
015200     MOVE TA1-TOT-GEN-SIMBOLOS   TO TA1-TOT-SIMBOLOS                      
015300     .                                                                    
015400 2000-CONSTRUIR-TOTAL-EXIT.                                               
015500     EXIT.                                                                
