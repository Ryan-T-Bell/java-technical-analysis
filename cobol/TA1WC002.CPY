000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC002                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE INDICADORES, UN REGISTRO  *        
001200*               POR RUEDA VALIDA, CON LOS VALORES DE PROMEDIOS   *        
001300*               MOVILES, MACD, RSI Y BANDAS DE BOLLINGER YA      *        
001400*               CALCULADOS PARA EL SIMBOLO Y FECHA DE LA RUEDA.  *        
001500*                                                                *        
001600******************************************************************        
001700*        L O G    D E   M O D I F I C A C I O N E S              *        
001800******************************************************************        
001900*  AUTOR   FECHA          DESCRIPCION                            *        
002000* -------  ----------     ----------------------------------     *        
002100*  FACTOR  14/03/1986     VERSION ORIGINAL - SMA Y CIERRE         FACT1986
002200*  NVC     11/06/1991     SE AGREGAN EMA12, EMA26, MACD Y SENAL   NVC 1991
002300*  NVC     09/11/1998     REVISION Y2K - FECHA YYYYMMDD COMPLETA  NVC 1998
002400*  MGR     04/05/2001     TKT-2077 SE AGREGAN BANDAS DE BOLLINGER MGR 2001
002500*  MGR     18/05/2001     TKT-2077 SE AGREGA BYTE DE BANDERAS W   MGR 2001
002600******************************************************************        
002700 01  TA1-REG-INDICADOR.                                                   
002800     05  TA1-IND-SIMBOLO             PIC X(08).                           
002900     05  TA1-IND-FECHA               PIC 9(08).                           
003000     05  TA1-IND-CIERRE              PIC S9(07)V9(04).                    
003100     05  TA1-IND-SMA20               PIC S9(07)V9(04).                    
003200     05  TA1-IND-EMA12               PIC S9(07)V9(04).                    
003300     05  TA1-IND-EMA26               PIC S9(07)V9(04).                    
003400     05  TA1-IND-MACD                PIC S9(07)V9(04).                    
003500     05  TA1-IND-SENAL               PIC S9(07)V9(04).                    
003600     05  TA1-IND-RSI                 PIC S9(03)V9(02).                    
003700     05  TA1-IND-BANDA-SUP           PIC S9(07)V9(04).                    
003800     05  TA1-IND-BANDA-INF           PIC S9(07)V9(04).                    
003900     05  TA1-IND-BANDERAS            PIC X(04).                           
004000     05  FILLER                      PIC X(19).                           
