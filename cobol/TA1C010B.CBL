000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C010B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: VALIDADOR DE RUEDAS. RECIBE LA IMAGEN DE LA      *        
001200*               BARRA Y LA FECHA DE LA RUEDA ANTERIOR DEL MISMO  *        
001300*               SIMBOLO Y DEVUELVE SI ES VALIDA O EL CODIGO Y    *        
001400*               TEXTO DEL PRIMER MOTIVO DE RECHAZO ENCONTRADO,   *        
001500*               EN EL ORDEN V001-V006.                           *        
001600*                                                                *        
001700******************************************************************        
001800*                                                                *        
001900*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002000*                                                                *        
002100*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002200*                                                                *        
002300******************************************************************        
002400 IDENTIFICATION DIVISION.                                                 
002500*                                                                         
002600 PROGRAM-ID.   TA1C010B.                                                  
002700 AUTHOR.       J. MARCANO.                                                
002800 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
002900 DATE-WRITTEN. 14/03/1986.                                                
003000 DATE-COMPILED.                                                           
003100 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003200******************************************************************        
003300*        L O G    D E   M O D I F I C A C I O N E S              *        
003400******************************************************************        
003500*  AUTOR   FECHA          DESCRIPCION                            *        
003600* -------  ----------     ----------------------------------     *        
003700*  J.MAR   14/03/1986     VERSION ORIGINAL - V001 A V003          JMAR1986
003800*  R.TOVAR 20/02/1989     SE AGREGA V004 (MAXIMO MENOR AL MINIMO) RTOV1989
003900*  NVC     11/06/1991     SE AGREGA V005 (CIERRE/APERTURA FUERA   NVC 1991
004000*                         DEL RANGO MAXIMO-MINIMO)                        
004100*  NVC     09/11/1998     REVISION Y2K - COMPARACION DE FECHA     NVC 1998
004200*                         A OCHO DIGITOS (AAAAMMDD)                       
004300*  NVC     22/01/1999     PRUEBAS DE REGRESION POST-Y2K           NVC 1999
004400*  MGR     04/05/2001     TKT-2077 SE AGREGA V006 (FECHA NO       MGR 2001
004500*                         POSTERIOR A LA RUEDA ANTERIOR)                  
004600*  JCR     16/03/2004     TKT-2541 SE AGREGA VALIDACION DE        JCR 2004
004700*                         VOLUMEN EN V003 (NEGATIVO O NO                  
004800*                         NUMERICO; VOLUMEN CERO SE ACEPTA)               
004900******************************************************************        
005000*                                                                *        
005100*        E N V I R O N M E N T         D I V I S I O N           *        
005200*                                                                *        
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500*                                                                         
005600 CONFIGURATION SECTION.                                                   
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900******************************************************************        
006000*                                                                *        
006100*                D A T A            D I V I S I O N              *        
006200*                                                                *        
006300******************************************************************        
006400 DATA DIVISION.                                                           
006500*                                                                         
006600 WORKING-STORAGE SECTION.                                                 
006700*                                                                         
006800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006900*                                                                         
007000*----------- AREA DE TRABAJO DE LA FECHA RECIBIDA ----------------        
007100 01  WS-FECHA-TRABAJO.                                                    
007200     05  WS-FEC-VALIDA               PIC 9(08)   VALUE ZEROS.             
007300     05  WS-FEC-VALIDA-R REDEFINES WS-FEC-VALIDA.                         
007400         10  WS-FEC-AAAA             PIC 9(04).                           
007500         10  WS-FEC-MM               PIC 9(02).                           
007600         10  WS-FEC-DD               PIC 9(02).                           
007700*                                                                         
007800*----------- AREA DE TRABAJO NUMERICA DE LA RUEDA ----------------        
007900 01  WS-VALORES-NUMERICOS.                                                
008000     05  WS-VAL-APERTURA             PIC S9(07)V9(04) VALUE ZEROS.        
008100     05  WS-VAL-APERTURA-R REDEFINES WS-VAL-APERTURA                      
008200                                     PIC S9(05)V9(06).                    
008300     05  WS-VAL-MAXIMO               PIC S9(07)V9(04) VALUE ZEROS.        
008400     05  WS-VAL-MINIMO               PIC S9(07)V9(04) VALUE ZEROS.        
008500     05  WS-VAL-CIERRE               PIC S9(07)V9(04) VALUE ZEROS.        
008600     05  WS-VAL-CIERRE-R REDEFINES WS-VAL-CIERRE                          
008700                                     PIC S9(05)V9(06).                    
008800*                                                                         
008900*----------- TABLA DE DIAS MAXIMOS POR MES (NO BISIESTO) ---------        
009000 01  TB-DIAS-POR-MES.                                                     
009100     05  TB-DIAS OCCURS 12 TIMES     PIC 9(02) COMP.                      
009200*                                                                         
009300 01  INDICES.                                                             
009400     05  IN-MES                      PIC 9(02) COMP VALUE ZEROS.          
009500*                                                                         
009600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
009700*                                                                         
009800******************************************************************        
009900*                    COPYS UTILIZADAS                            *        
010000******************************************************************        
010100     COPY TA1WC006.                                                       
010200******************************************************************        
010300*                                                                *        
010400*                   L I N K A G E   S E C T I O N                *        
010500*                                                                *        
010600******************************************************************        
010700 LINKAGE SECTION.                                                         
010800*                                                                         
010900     COPY TA1WC001.                                                       
011000*                                                                         
011100 01  LK-FECHA-ANTERIOR               PIC 9(08).                           
011200*                                                                         
011300 01  LK-SW-ES-VALIDA                 PIC X(01).                           
011400     88  LK-ES-VALIDA                            VALUE 'S'.               
011500     88  LK-NO-ES-VALIDA                          VALUE 'N'.              
011600*                                                                         
011700 01  LK-CODIGO-RECHAZO                PIC X(04).                          
011800*                                                                         
011900 01  LK-TEXTO-RECHAZO                 PIC X(36).                          
012000******************************************************************        
012100*                                                                *        
012200*                   P R O C E D U R E   D I V I S I O N          *        
012300*                                                                *        
012400******************************************************************        
012500 PROCEDURE DIVISION USING TA1-REG-BARRA                                   
012600                           LK-FECHA-ANTERIOR                              
012700                           LK-SW-ES-VALIDA                                
012800                           LK-CODIGO-RECHAZO                              
012900                           LK-TEXTO-RECHAZO.                              
013000*                                                                         
013100 MAINLINE.                                                                
013200*                                                                         
013300     PERFORM 1000-INICIO                                                  
013400        THRU 1000-INICIO-EXIT                                             
013500*                                                                         
013600     PERFORM 2000-VALIDAR-RUEDA                                           
013700        THRU 2000-VALIDAR-RUEDA-EXIT                                      
013800*                                                                         
013900     GOBACK                                                               
014000     .                                                                    
014100******************************************************************        
014200*                        1000-INICIO                             *        
014300*  CARGA LA TABLA DE DIAS POR MES Y PONE LA RUEDA COMO VALIDA             
014400*  MIENTRAS NO SE DETECTE UN MOTIVO DE RECHAZO.                  *        
014500******************************************************************        
014600 1000-INICIO.                                                             
014700*                                                                         
014800     MOVE 31 TO TB-DIAS(1)                                                
014900     MOVE 29 TO TB-DIAS(2)                                                
015000     MOVE 31 TO TB-DIAS(3)                                                
015100     MOVE 30 TO TB-DIAS(4)                                                
015200     MOVE 31 TO TB-DIAS(5)                                                
015300     MOVE 30 TO TB-DIAS(6)                                                
015400     MOVE 31 TO TB-DIAS(7)                                                
015500     MOVE 31 TO TB-DIAS(8)                                                
015600     MOVE 30 TO TB-DIAS(9)                                                
015700     MOVE 31 TO TB-DIAS(10)                                               
015800     MOVE 30 TO TB-DIAS(11)                                               
015900     MOVE 31 TO TB-DIAS(12)                                               
016000*                                                                         
016100     SET LK-ES-VALIDA           TO TRUE                                   
016200     MOVE SPACES                TO LK-CODIGO-RECHAZO                      
016300                                    LK-TEXTO-RECHAZO                      
016400*                                                                         
016500     MOVE TA1-BAR-FECHA          TO WS-FEC-VALIDA                         
016600     MOVE TA1-BAR-APERTURA       TO WS-VAL-APERTURA                       
016700     MOVE TA1-BAR-MAXIMO         TO WS-VAL-MAXIMO                         
016800     MOVE TA1-BAR-MINIMO         TO WS-VAL-MINIMO                         
016900     MOVE TA1-BAR-CIERRE         TO WS-VAL-CIERRE                         
017000     .                                                                    
017100 1000-INICIO-EXIT.                                                        
017200     EXIT.                                                                
017300******************************************************************        
017400*                    2000-VALIDAR-RUEDA                          *        
017500*  APLICA LAS REGLAS V001-V006 EN ORDEN. EL PRIMER MOTIVO                 
017600*  ENCONTRADO DETIENE LA VALIDACION (LA RUEDA QUEDA RECHAZADA).           
017700******************************************************************        
017800 2000-VALIDAR-RUEDA.                                                      
017900*                                                                         
018000     PERFORM 2010-VALIDAR-V001                                            
018100        THRU 2010-VALIDAR-V001-EXIT                                       
018200*                                                                         
018300     IF LK-ES-VALIDA                                                      
018400        PERFORM 2020-VALIDAR-V002                                         
018500           THRU 2020-VALIDAR-V002-EXIT                                    
018600     END-IF                                                               
018700*                                                                         
018800     IF LK-ES-VALIDA                                                      
018900        PERFORM 2030-VALIDAR-V003                                         
019000           THRU 2030-VALIDAR-V003-EXIT                                    
019100     END-IF                                                               
019200*                                                                         
019300     IF LK-ES-VALIDA                                                      
019400        PERFORM 2040-VALIDAR-V004                                         
019500           THRU 2040-VALIDAR-V004-EXIT                                    
019600     END-IF                                                               
019700*                                                                         
019800     IF LK-ES-VALIDA                                                      
019900        PERFORM 2050-VALIDAR-V005                                         
020000           THRU 2050-VALIDAR-V005-EXIT                                    
020100     END-IF                                                               
020200*                                                                         
020300     IF LK-ES-VALIDA                                                      
020400        PERFORM 2060-VALIDAR-V006                                         
020500           THRU 2060-VALIDAR-V006-EXIT                                    
020600     END-IF                                                               
020700     .                                                                    
020800 2000-VALIDAR-RUEDA-EXIT.                                                 
020900     EXIT.                                                                
021000******************************************************************        
021100*                    2010-VALIDAR-V001                          *         
021200*  V001 - EL SIMBOLO LLEGA EN BLANCO.                                     
021300******************************************************************        
021400 2010-VALIDAR-V001.                                                       
021500*                                                                         
021600     IF TA1-BAR-SIMBOLO = SPACES                                          
021700        SET LK-NO-ES-VALIDA      TO TRUE                                  
021800        MOVE TA1-CR-V001          TO LK-CODIGO-RECHAZO                    
021900        MOVE TA1-ME-V001          TO LK-TEXTO-RECHAZO                     
022000     END-IF                                                               
022100     .                                                                    
022200 2010-VALIDAR-V001-EXIT.                                                  
022300     EXIT.                                                                
022400******************************************************************        
022500*                    2020-VALIDAR-V002                          *         
022600*  V002 - FECHA NO NUMERICA O MES/DIA FUERA DE RANGO.                     
022700******************************************************************        
022800 2020-VALIDAR-V002.                                                       
022900*                                                                         
023000     IF TA1-BAR-FECHA NOT NUMERIC                                         
023100        SET LK-NO-ES-VALIDA      TO TRUE                                  
023200        MOVE TA1-CR-V002          TO LK-CODIGO-RECHAZO                    
023300        MOVE TA1-ME-V002          TO LK-TEXTO-RECHAZO                     
023400     ELSE                                                                 
023500        IF WS-FEC-MM < 1 OR WS-FEC-MM > 12                                
023600           SET LK-NO-ES-VALIDA    TO TRUE                                 
023700           MOVE TA1-CR-V002        TO LK-CODIGO-RECHAZO                   
023800           MOVE TA1-ME-V002        TO LK-TEXTO-RECHAZO                    
023900        ELSE                                                              
024000           MOVE WS-FEC-MM          TO IN-MES                              
024100           IF WS-FEC-DD < 1 OR WS-FEC-DD > TB-DIAS(IN-MES)                
024200              SET LK-NO-ES-VALIDA  TO TRUE                                
024300              MOVE TA1-CR-V002      TO LK-CODIGO-RECHAZO                  
024400              MOVE TA1-ME-V002      TO LK-TEXTO-RECHAZO                   
024500           END-IF                                                         
024600        END-IF                                                            
024700     END-IF                                                               
024800     .                                                                    
024900 2020-VALIDAR-V002-EXIT.                                                  
025000     EXIT.                                                                
025100*                    2030-VALIDAR-V003                          *         
025200*  V003 - APERTURA/MAXIMO/MINIMO/CIERRE NO NUMERICOS O <= CERO,  *        
025300*  O VOLUMEN NO NUMERICO O NEGATIVO (VOLUMEN CERO SE ACEPTA).    *        
025400******************************************************************        
025500 2030-VALIDAR-V003.                                                       
025600*                                                                         
025700     IF TA1-BAR-APERTURA NOT NUMERIC OR                                   
025800        TA1-BAR-MAXIMO   NOT NUMERIC OR                                   
025900        TA1-BAR-MINIMO   NOT NUMERIC OR                                   
026000        TA1-BAR-CIERRE   NOT NUMERIC OR                                   
026100        TA1-BAR-VOLUMEN  NOT NUMERIC                                      
026200        SET LK-NO-ES-VALIDA      TO TRUE                                  
026300        MOVE TA1-CR-V003          TO LK-CODIGO-RECHAZO                    
026400        MOVE TA1-ME-V003          TO LK-TEXTO-RECHAZO                     
026500     ELSE                                                                 
026600        IF WS-VAL-APERTURA NOT > ZEROS OR                                 
026700           WS-VAL-MAXIMO   NOT > ZEROS OR                                 
026800           WS-VAL-MINIMO   NOT > ZEROS OR                                 
026900           WS-VAL-CIERRE   NOT > ZEROS OR                                 
027000           TA1-BAR-VOLUMEN < ZEROS                                        
027100           SET LK-NO-ES-VALIDA   TO TRUE                                  
027200           MOVE TA1-CR-V003       TO LK-CODIGO-RECHAZO                    
027300           MOVE TA1-ME-V003       TO LK-TEXTO-RECHAZO                     
027400        END-IF                                                            
027500     END-IF                                                               
027600     .                                                                    
027700 2030-VALIDAR-V003-EXIT.                                                  
027800     EXIT.                                                                
027900******************************************************************        
028000*                    2040-VALIDAR-V004                          *         
028100*  V004 - EL MAXIMO ES MENOR QUE EL MINIMO.                      *        
028200******************************************************************        
028300 2040-VALIDAR-V004.                                                       
028400*                                                                         
028500     IF WS-VAL-MAXIMO < WS-VAL-MINIMO                                     
028600        SET LK-NO-ES-VALIDA      TO TRUE                                  
028700        MOVE TA1-CR-V004          TO LK-CODIGO-RECHAZO                    
028800        MOVE TA1-ME-V004          TO LK-TEXTO-RECHAZO                     
028900     END-IF                                                               
029000     .                                                                    
029100 2040-VALIDAR-V004-EXIT.                                                  
029200     EXIT.                                                                
029300******************************************************************        
029400*                    2050-VALIDAR-V005                          *         
029500*  V005 - EL CIERRE O LA APERTURA CAEN FUERA DEL RANGO                    
029600*         MAXIMO-MINIMO DE LA MISMA RUEDA.                       *        
029700******************************************************************        
029800 2050-VALIDAR-V005.                                                       
029900*                                                                         
030000     IF WS-VAL-CIERRE   < WS-VAL-MINIMO OR                                
030100        WS-VAL-CIERRE   > WS-VAL-MAXIMO OR                                
030200        WS-VAL-APERTURA < WS-VAL-MINIMO OR                                
030300        WS-VAL-APERTURA > WS-VAL-MAXIMO                                   
030400        SET LK-NO-ES-VALIDA      TO TRUE                                  
030500        MOVE TA1-CR-V005          TO LK-CODIGO-RECHAZO                    
030600        MOVE TA1-ME-V005          TO LK-TEXTO-RECHAZO                     
030700     END-IF                                                               
030800     .                                                                    
030900 2050-VALIDAR-V005-EXIT.                                                  
031000     EXIT.                                                                
031100******************************************************************        
031200*                    2060-VALIDAR-V006                          *         
031300*  V006 - LA FECHA NO ES ESTRICTAMENTE POSTERIOR A LA FECHA DE   *        
031400*         LA RUEDA ANTERIOR DEL MISMO SIMBOLO (CUANDO EXISTE).   *        
031500******************************************************************        
031600 2060-VALIDAR-V006.                                                       
031700*                                                                         
031800     IF LK-FECHA-ANTERIOR > ZEROS                                         
031900        IF TA1-BAR-FECHA NOT > LK-FECHA-ANTERIOR                          
032000           SET LK-NO-ES-VALIDA   TO TRUE                                  
032100           MOVE TA1-CR-V006       TO LK-CODIGO-RECHAZO                    
032200           MOVE TA1-ME-V006       TO LK-TEXTO-RECHAZO                     
032300        END-IF                                                            
032400     END-IF                                                               
032500     .                                                                    
032600 2060-VALIDAR-V006-EXIT.                                                  
032700     EXIT.                                                                
