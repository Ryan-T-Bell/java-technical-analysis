000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: TA1WC004                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: AREA DE ESTADO DEL SIMBOLO EN CURSO. SE PASA     *        
001200*               POR CALL (A MODO DE COMMAREA) A CADA UNO DE LOS  *        
001300*               SUBPROGRAMAS CALCULADORES DE INDICADORES PARA    *        
001400*               QUE LEAN LA VENTANA DE PRECIOS Y LOS ACUMULADORES*        
001500*               DE SUAVIZADO Y DEVUELVAN EL RESULTADO EN EL      *        
001600*               AREA TA1-EST-PARAM. SE REINICIA COMPLETA EN CADA *        
001700*               QUIEBRE DE SIMBOLO (VER TA1C001B, 2100).         *        
001800*                                                                *        
001900******************************************************************        
002000*        L O G    D E   M O D I F I C A C I O N E S              *        
002100******************************************************************        
002200*  AUTOR   FECHA          DESCRIPCION                            *        
002300* -------  ----------     ----------------------------------     *        
002400*  FACTOR  14/03/1986     VERSION ORIGINAL - SOLO SMA             FACT1986
002500*  NVC     11/06/1991     SE AGREGA VENTANA PARA EMA12/EMA26/     NVC 1991
002600*                         SENAL  Y EL AREA DE SUAVIZADO DE WILDER         
002700*  NVC     09/11/1998     REVISION Y2K                           *NVC 1998
002800*  MGR     04/05/2001     TKT-2077 SE AGREGA AREA DE PARAMETROS   MGR 2001
002900*                         DE RETORNO PARA LA CALCULADORA DE               
003000*                         BANDAS DE BOLLINGER                    *        
003100*  JCR     16/03/2004     TKT-2541 TA1-PM-VALOR PASA A SEIS       JCR 2004
003200*                         DECIMALES (IGUAL QUE TA1-RSI-PROM-*)            
003300*                         PARA QUE LA EMA/MACD/SENAL NO PIERDAN           
003400*                         PRECISION EN CADA SUAVIZADO; SOLO SE            
003500*                         REDONDEA A CUATRO AL PUBLICAR                   
003600******************************************************************        
003700 01  TA1-AREA-ESTADO.                                                     
003800*----------------------------------------------------------------*        
003900*    IDENTIFICACION DEL SIMBOLO EN CURSO Y CONTINUIDAD DE FECHAS          
004000*----------------------------------------------------------------*        
004100     05  TA1-EST-SIMBOLO             PIC X(08).                           
004200     05  TA1-EST-FECHA-ANT           PIC 9(08)       VALUE ZEROS.         
004300     05  TA1-EST-FECHA-ANT-R REDEFINES TA1-EST-FECHA-ANT.                 
004400         10  TA1-EST-AAAA-ANT        PIC 9(04).                           
004500         10  TA1-EST-MM-ANT          PIC 9(02).                           
004600         10  TA1-EST-DD-ANT          PIC 9(02).                           
004700     05  TA1-EST-CIERRE-ANT          PIC S9(07)V9(04) VALUE ZEROS.        
004800*----------------------------------------------------------------*        
004900*    ACUMULADORES PARA EL REPORTE RESUMEN (TA1C070B)                      
005000*----------------------------------------------------------------*        
005100     05  TA1-EST-CONT-BARRAS         PIC 9(05)   COMP VALUE ZEROS.        
005200     05  TA1-EST-CONT-RECHAZOS       PIC 9(05)   COMP VALUE ZEROS.        
005300     05  TA1-EST-SUMA-CIERRE         PIC S9(09)V9(04)                     
005400                                             COMP-3 VALUE ZEROS.          
005500     05  TA1-EST-ALTO-MAYOR          PIC S9(07)V9(04) VALUE ZEROS.        
005600     05  TA1-EST-BAJO-MENOR          PIC S9(07)V9(04) VALUE ZEROS.        
005700     05  TA1-EST-ULTIMO-RSI          PIC S9(03)V9(02) VALUE ZEROS.        
005800*----------------------------------------------------------------*        
005900*    VENTANA DE LOS ULTIMOS 20 CIERRES (SMA Y BANDAS BOLLINGER)           
006000*----------------------------------------------------------------*        
006100     05  TA1-EST-VENTANA-CANT        PIC 9(02)   COMP VALUE ZEROS.        
006200     05  TA1-EST-VENTANA-PTR         PIC 9(02)   COMP VALUE ZEROS.        
006300     05  TA1-EST-VENTANA OCCURS 20 TIMES                                  
006400                                     PIC S9(07)V9(04) VALUE ZEROS.        
006500*----------------------------------------------------------------*        
006600*    PROMEDIOS MOVILES EXPONENCIALES - SLOT 1 EMA12, SLOT 2               
006700*    EMA26, SLOT 3 SENAL  (9 RUEDAS DEL MACD)                             
006800*----------------------------------------------------------------*        
006900     05  TA1-EST-PROM-MOVIL OCCURS 3 TIMES.                               
007000         10  TA1-PM-PERIODO          PIC 9(03)   COMP VALUE ZEROS.        
007100         10  TA1-PM-MULTIPLICADOR    PIC 9V9(06) COMP-3                   
007200                                                  VALUE ZEROS.            
007300         10  TA1-PM-VALOR            PIC S9(07)V9(06) COMP-3              
007400                                                  VALUE ZEROS.            
007500         10  TA1-PM-SUMA-SEMILLA     PIC S9(09)V9(04) COMP-3              
007600                                                  VALUE ZEROS.            
007700         10  TA1-PM-CONT-SEMILLA     PIC 9(03)   COMP VALUE ZEROS.        
007800         10  TA1-PM-SW-SEMBRADO      PIC X(01)   VALUE 'N'.               
007900             88  TA1-PM-SEMBRADO              VALUE 'S'.                  
008000             88  TA1-PM-NO-SEMBRADO           VALUE 'N'.                  
008100*----------------------------------------------------------------*        
008200*    SUAVIZADO DE WILDER PARA EL RSI DE 14 RUEDAS                         
008300*----------------------------------------------------------------*        
008400     05  TA1-EST-RSI.                                                     
008500         10  TA1-RSI-PROM-GANANCIA   PIC S9(07)V9(06) COMP-3              
008600                                                  VALUE ZEROS.            
008700         10  TA1-RSI-PROM-PERDIDA    PIC S9(07)V9(06) COMP-3              
008800                                                  VALUE ZEROS.            
008900         10  TA1-RSI-SUMA-GANANCIA   PIC S9(09)V9(04) COMP-3              
009000                                                  VALUE ZEROS.            
009100         10  TA1-RSI-SUMA-PERDIDA    PIC S9(09)V9(04) COMP-3              
009200                                                  VALUE ZEROS.            
009300         10  TA1-RSI-CONT-SEMILLA    PIC 9(03)   COMP VALUE ZEROS.        
009400         10  TA1-RSI-SW-SEMBRADO     PIC X(01)   VALUE 'N'.               
009500             88  TA1-RSI-SEMBRADO             VALUE 'S'.                  
009600             88  TA1-RSI-NO-SEMBRADO          VALUE 'N'.                  
009700*----------------------------------------------------------------*        
009800*    AREA DE PARAMETROS DE CALL/RETORNO CON LOS SUBPROGRAMAS              
009900*----------------------------------------------------------------*        
010000     05  TA1-EST-PARAM.                                                   
010100         10  TA1-PARAM-SLOT          PIC 9(01)   COMP VALUE ZEROS.        
010200         10  TA1-PARAM-CIERRE        PIC S9(07)V9(04) VALUE ZEROS.        
010300         10  TA1-PARAM-VALOR-A       PIC S9(07)V9(04) VALUE ZEROS.        
010400         10  TA1-PARAM-VALOR-B       PIC S9(07)V9(04) VALUE ZEROS.        
010500         10  TA1-PARAM-RESULTADO     PIC S9(07)V9(04) VALUE ZEROS.        
010600         10  TA1-PARAM-RESULTADO-R REDEFINES                              
010700             TA1-PARAM-RESULTADO     PIC S9(05)V9(06).                    
010800         10  TA1-PARAM-RESULT-RSI    PIC S9(03)V9(02) VALUE ZEROS.        
010900         10  TA1-PARAM-SIGMA         PIC S9(07)V9(04) VALUE ZEROS.        
011000         10  TA1-PARAM-FLAG-W        PIC X(01)   VALUE SPACE.             
011100             88  TA1-PARAM-ES-CALENTAMIENTO   VALUE 'W'.                  
011200             88  TA1-PARAM-NO-ES-CALENTAMIENTO VALUE SPACE.               
011300     05  FILLER                      PIC X(10).                           
011400*----------------------------------------------------------------*        
011500*    TOTALES GENERALES DE LA CORRIDA - NO SE REINICIAN EN EL     *        
011600*    QUIEBRE DE SIMBOLO, SOLO EN 1000-INICIO DE TA1C001B                  
011700*----------------------------------------------------------------*        
011800 01  TA1-AREA-TOTALES-GENERALES.                                          
011900     05  TA1-TOT-GEN-BARRAS          PIC 9(07)   COMP VALUE ZEROS.        
012000     05  TA1-TOT-GEN-RECHAZOS        PIC 9(07)   COMP VALUE ZEROS.        
012100     05  TA1-TOT-GEN-SIMBOLOS        PIC 9(05)   COMP VALUE ZEROS.        
012200     05  FILLER                      PIC X(10).                           
