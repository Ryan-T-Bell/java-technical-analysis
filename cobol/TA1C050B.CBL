000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: TA1C050B                                            *        
000400*                                                                *        
000500*  FECHA CREACION: 15/01/1994                                    *        
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: TA1 - ANALISIS TECNICO DE VALORES. (V1) VENEZUELA.*        
001000*                                                                *        
001100*  DESCRIPCION: CALCULADORA DEL INDICE DE FUERZA RELATIVA (RSI)  *        
001200*               DE 14 RUEDAS, CON SUAVIZADO DE WILDER. LAS       *        
001300*               PRIMERAS 14 VARIACIONES DE CIERRE SIRVEN DE      *        
001400*               SEMILLA (PROMEDIO SIMPLE DE GANANCIAS Y DE       *        
001500*               PERDIDAS); DE ALLI EN ADELANTE SE SUAVIZA CON EL *        
001600*               FACTOR 1/14 SOBRE EL PROMEDIO ANTERIOR. MIENTRAS *        
001700*               LA SEMILLA NO ESTE COMPLETA (TA1-RSI-SEMBRADO)   *        
001800*               EL RSI SALE EN CERO Y EN CALENTAMIENTO (TKT-2318)*        
001900*                                                                *        
002000******************************************************************        
002100*                                                                *        
002200*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002300*                                                                *        
002400*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002500*                                                                *        
002600******************************************************************        
002700 IDENTIFICATION DIVISION.                                                 
002800*                                                                         
002900 PROGRAM-ID.   TA1C050B.                                                  
003000 AUTHOR.       NVC.                                                       
003100 INSTALLATION. FACTORIA - DEPARTAMENTO DE SISTEMAS.                       
003200 DATE-WRITTEN. 15/01/1994.                                                
003300 DATE-COMPILED.                                                           
003400 SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.               
003500******************************************************************        
003600*        L O G    D E   M O D I F I C A C I O N E S              *        
003700******************************************************************        
003800*  AUTOR   FECHA          DESCRIPCION                            *        
003900* -------  ----------     ----------------------------------     *        
004000*  NVC     15/01/1994     VERSION ORIGINAL                       *NVC 1994
004100*  NVC     09/11/1998     REVISION Y2K - SIN IMPACTO, SE REVISA  *NVC 1998
004200*                         POR CONTROL                                     
004300*  NVC     22/01/1999     SE PROTEGE LA DIVISION CUANDO LA       *NVC 1999
004400*                         PERDIDA PROMEDIO ES CERO (RSI = 100)            
004500*  MGR     18/05/2001     TKT-2077 EL RESULTADO SE EXPONE TAMBIEN MGR 2001
004600*                         EN TA1-EST-ULTIMO-RSI PARA EL REPORTE           
004700*                         RESUMEN (AJUSTE HECHO EN TA1C001B)              
004800*  NVC     11/02/2002     TKT-2318 DE LA RUEDA 2 A LA 14 DE CADA  NVC 2002
004900*                         SIMBOLO SE ESTABA PUBLICANDO RSI=100            
005000*                         PORQUE LA PERDIDA PROMEDIO AUN ESTABA           
005100*                         EN CERO MIENTRAS SE LLENABA LA SEMILLA.         
005200*                         SE CORRIGE PARA QUE NO SE CALCULE EL            
005300*                         RSI HASTA QUE TA1-RSI-SEMBRADO ESTE EN          
005400*                         TRUE (SALE EN CERO Y EN CALENTAMIENTO)          
005500******************************************************************        
005600*                                                                *        
005700*        E N V I R O N M E N T         D I V I S I O N           *        
005800*                                                                *        
005900******************************************************************        
006000 ENVIRONMENT DIVISION.                                                    
006100*                                                                         
006200 CONFIGURATION SECTION.                                                   
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500******************************************************************        
006600*                                                                *        
006700*                D A T A            D I V I S I O N              *        
006800*                                                                *        
006900******************************************************************        
007000 DATA DIVISION.                                                           
007100*                                                                         
007200 WORKING-STORAGE SECTION.                                                 
007300*                                                                         
007400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007500*                                                                         
007600 01  WS-CALCULOS.                                                         
007700     05  WS-VARIACION                PIC S9(07)V9(04) VALUE ZEROS.        
007800     05  WS-VARIACION-R REDEFINES WS-VARIACION                            
007900        PIC S9(05)V9(06).                                                 
008000     05  WS-GANANCIA-RUEDA           PIC S9(07)V9(06) COMP-3              
008100        VALUE ZEROS.                                                      
008200     05  WS-PERDIDA-RUEDA            PIC S9(07)V9(06) COMP-3              
008300        VALUE ZEROS.                                                      
008400     05  WS-RS                       PIC S9(05)V9(06) COMP-3              
008500        VALUE ZEROS.                                                      
008600     05  WS-RS-R REDEFINES WS-RS     PIC S9(07)V9(04).                    
008700     05  WS-RESULTADO-RSI            PIC S9(03)V9(02) VALUE ZEROS.        
008800*                                                                         
008900 01  SW-PRIMERA-VARIACION.                                                
009000     05  SW-HAY-CIERRE-ANTERIOR      PIC X(01)   VALUE 'N'.               
009100     88  HAY-CIERRE-ANTERIOR                 VALUE 'S'.                   
009200     88  NO-HAY-CIERRE-ANTERIOR               VALUE 'N'.                  
009300*                                                                         
009400 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
009500******************************************************************        
009600*                                                                *        
009700*                   L I N K A G E   S E C T I O N                *        
009800*                                                                *        
009900******************************************************************        
010000 LINKAGE SECTION.                                                         
010100*                                                                         
010200     COPY TA1WC004.                                                       
010300*                                                                         
010400     COPY TA1WC006.                                                       
010500******************************************************************        
010600*                                                                *        
010700*                   P R O C E D U R E   D I V I S I O N          *        
010800*                                                                *        
010900******************************************************************        
011000 PROCEDURE DIVISION USING TA1-AREA-ESTADO                                 
011100                           TA1-AREA-CONSTANTES.                           
011200*                                                                         
011300 MAINLINE.                                                                
011400*                                                                         
011500     PERFORM 1000-INICIO                                                  
011600        THRU 1000-INICIO-EXIT                                             
011700*                                                                         
011800     IF HAY-CIERRE-ANTERIOR                                               
011900        PERFORM 2000-CLASIFICAR-VARIACION                                 
012000           THRU 2000-CLASIFICAR-VARIACION-EXIT                            
012100*                                                                         
012200        IF TA1-RSI-SEMBRADO                                               
012300           PERFORM 4000-SUAVIZAR-WILDER                                   
012400              THRU 4000-SUAVIZAR-WILDER-EXIT                              
012500        ELSE                                                              
012600           PERFORM 3000-SEMBRAR                                           
012700              THRU 3000-SEMBRAR-EXIT                                      
012800        END-IF                                                            
012900*                                                                         
013000*       SOLO HAY RSI VALIDO SI LA SEMILLA YA ESTA COMPLETA                
013100*       (TKT-2318); MIENTRAS SE ACUMULAN LAS 14 VARIACIONES EL            
013200*       RESULTADO QUEDA EN CERO Y EN CALENTAMIENTO.                       
013300        IF TA1-RSI-SEMBRADO                                               
013400           PERFORM 5000-CALCULAR-RSI                                      
013500              THRU 5000-CALCULAR-RSI-EXIT                                 
013600        ELSE                                                              
013700           SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                         
013800           MOVE ZEROS TO TA1-PARAM-RESULT-RSI                             
013900        END-IF                                                            
014000     ELSE                                                                 
014100        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
014200        MOVE ZEROS TO TA1-PARAM-RESULT-RSI                                
014300     END-IF                                                               
014400*                                                                         
014500     GOBACK                                                               
014600     .                                                                    
014700******************************************************************        
014800*                        1000-INICIO                             *        
014900*  LA PRIMERA RUEDA DEL SIMBOLO NO TIENE CIERRE ANTERIOR CON QUE          
015000*  CALCULAR UNA VARIACION, SE DETECTA POR TA1-EST-CONT-BARRAS.            
015100******************************************************************        
015200 1000-INICIO.                                                             
015300*                                                                         
015400     IF TA1-EST-CONT-BARRAS > ZEROS                                       
015500        SET HAY-CIERRE-ANTERIOR    TO TRUE                                
015600     ELSE                                                                 
015700        SET NO-HAY-CIERRE-ANTERIOR TO TRUE                                
015800     END-IF                                                               
015900     .                                                                    
016000 1000-INICIO-EXIT.                                                        
016100     EXIT.                                                                
016200******************************************************************        
016300*                2000-CLASIFICAR-VARIACION                      *         
016400*  LA VARIACION SE REPARTE ENTRE GANANCIA Y PERDIDA DE LA RUEDA;          
016500*  SOLO UNA DE LAS DOS ES DISTINTA DE CERO EN CADA RUEDA.                 
016600******************************************************************        
016700 2000-CLASIFICAR-VARIACION.                                               
016800*                                                                         
016900     COMPUTE WS-VARIACION ROUNDED =                                       
017000        TA1-PARAM-CIERRE - TA1-EST-CIERRE-ANT                             
017100*                                                                         
017200     IF WS-VARIACION > ZEROS                                              
017300        MOVE WS-VARIACION  TO WS-GANANCIA-RUEDA                           
017400        MOVE ZEROS         TO WS-PERDIDA-RUEDA                            
017500     ELSE                                                                 
017600        MOVE ZEROS                TO WS-GANANCIA-RUEDA                    
017700        COMPUTE WS-PERDIDA-RUEDA ROUNDED = WS-VARIACION * -1              
017800     END-IF                                                               
017900     .                                                                    
018000 2000-CLASIFICAR-VARIACION-EXIT.                                          
018100     EXIT.                                                                
018200******************************************************************        
018300*                      3000-SEMBRAR                             *         
018400*  ACUMULA LAS PRIMERAS 14 VARIACIONES. AL COMPLETAR EL PERIODO  *        
018500*  LA SEMILLA ES EL PROMEDIO SIMPLE DE GANANCIAS Y DE PERDIDAS.           
018600******************************************************************        
018700 3000-SEMBRAR.                                                            
018800*                                                                         
018900     ADD 1                   TO TA1-RSI-CONT-SEMILLA                      
019000     ADD WS-GANANCIA-RUEDA   TO TA1-RSI-SUMA-GANANCIA                     
019100     ADD WS-PERDIDA-RUEDA    TO TA1-RSI-SUMA-PERDIDA                      
019200*                                                                         
019300     IF TA1-RSI-CONT-SEMILLA >= TA1-CT-PERIODO-RSI                        
019400        DIVIDE TA1-RSI-SUMA-GANANCIA BY TA1-CT-PERIODO-RSI                
019500           GIVING TA1-RSI-PROM-GANANCIA ROUNDED                           
019600        DIVIDE TA1-RSI-SUMA-PERDIDA BY TA1-CT-PERIODO-RSI                 
019700           GIVING TA1-RSI-PROM-PERDIDA ROUNDED                            
019800        SET TA1-RSI-SEMBRADO   TO TRUE                                    
019900     ELSE                                                                 
020000        SET TA1-PARAM-ES-CALENTAMIENTO TO TRUE                            
020100     END-IF                                                               
020200     .                                                                    
020300 3000-SEMBRAR-EXIT.                                                       
020400     EXIT.                                                                
020500******************************************************************        
020600*                  4000-SUAVIZAR-WILDER                         *         
020700*  PROM(HOY) = (PROM(AYER) * 13 + VALOR(HOY)) / 14.                       
020800******************************************************************        
020900 4000-SUAVIZAR-WILDER.                                                    
021000*                                                                         
021100     COMPUTE TA1-RSI-PROM-GANANCIA ROUNDED =                              
021200        ((TA1-RSI-PROM-GANANCIA * 13) + WS-GANANCIA-RUEDA)                
021300        / TA1-CT-PERIODO-RSI                                              
021400*                                                                         
021500     COMPUTE TA1-RSI-PROM-PERDIDA ROUNDED =                               
021600        ((TA1-RSI-PROM-PERDIDA * 13) + WS-PERDIDA-RUEDA)                  
021700        / TA1-CT-PERIODO-RSI                                              
021800     .                                                                    
021900 4000-SUAVIZAR-WILDER-EXIT.                                               
022000     EXIT.                                                                
022100******************************************************************        
022200*                   5000-CALCULAR-RSI                           *         
022300*  RSI = 100 - (100 / (1 + RS)), CON RS = GANANCIA / PERDIDA.    *        
022400*  SI LA PERDIDA PROMEDIO ES CERO EL RSI QUEDA EN 100.           *        
022500******************************************************************        
022600 5000-CALCULAR-RSI.                                                       
022700*                                                                         
022800     IF TA1-RSI-PROM-PERDIDA = ZEROS                                      
022900        MOVE 100 TO WS-RESULTADO-RSI                                      
023000     ELSE                                                                 
023100        DIVIDE TA1-RSI-PROM-GANANCIA BY TA1-RSI-PROM-PERDIDA              
023200           GIVING WS-RS ROUNDED                                           
023300        COMPUTE WS-RESULTADO-RSI ROUNDED =                                
023400           100 - (100 / (1 + WS-RS))                                      
023500     END-IF                                                               
023600*                                                                         
023700     MOVE WS-RESULTADO-RSI TO TA1-PARAM-RESULT-RSI                        
023800     SET TA1-PARAM-NO-ES-CALENTAMIENTO TO TRUE                            
023900     .                                                                    
024000 5000-CALCULAR-RSI-EXIT.                                                  
024100     EXIT.                                                                
